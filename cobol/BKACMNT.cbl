000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BKACMNT.
000300 AUTHOR.       R.L.HARGROVE.
000310 INSTALLATION. PIEDMONT TRUST DATA CENTER.
000320 DATE-WRITTEN. MARCH 1988.
000330 DATE-COMPILED.
000340 SECURITY.     PIEDMONT TRUST - INTERNAL USE ONLY.
000350*
000351*-------------------------------------------------------------*
000352*                                                             *
000353*               @BANNER_START@                                *
000354*      bkacmnt.cbl                                            *
000355*      (C) Copyright 1988 Piedmont Trust Data Center.         *
000356*                       All Rights Reserved.                  *
000357*                                                              *
000358* Element of the Deposit Accounting nightly batch suite.      *
000359*               @BANNER_END@                                  *
000360*                                                             *
000361*-------------------------------------------------------------*
000362*
000363***************************************************************
000364*    DESCRIPTION
000365*
000366* Job step 2 of the nightly Deposit Accounting run. Applies the
000367* day's account maintenance deck against the Account Master -
000368* opening new accounts, closing them, and suspending them.
000369*
000370* A new account may only be opened against a customer who is
000371* already on the Customer Master and whose status is ACTIVE
000372* (Business Rule 9). The interest rate and overdraft limit for
000373* a new account are not carried on the input card - they are
000374* set here from the Data Processing standard account-type table
000375* (Business Rule 4, formerly DP Standard AC-7). An account may
000376* only be closed with a zero balance (Business Rule 12); a
000377* suspend is unconditional.
000378*
000390***************************************************************
000391*     AMENDMENT HISTORY
000392*
000393*      DATE         AUTHOR          DESCRIPTION
000394*      03/11/88     R.L.HARGROVE    ORIGINAL PROGRAM
000395*      04/18/90     J.T.BOWDEN      ADDED OVERDRAFT LIMIT
000396*                                   ASSIGNMENT AT ACCOUNT OPEN
000397*      09/22/91     J.T.BOWDEN      ADDED INTEREST RATE
000398*                                   ASSIGNMENT AT ACCOUNT OPEN
000399*      11/09/98     P.A.SEALS       Y2K - MASTER DATES CARRY
000400*                                   CENTURY, NO PROGRAM CHANGE
000401*                                   NEEDED HERE
000402*      02/14/99     P.A.SEALS       Y2K SIGN-OFF
000403*      07/30/01     R.L.HARGROVE    CR#4472 - CLOSE NOW REJECTS
000404*                                   AN ACCOUNT WITH A NON-ZERO
000405*                                   BALANCE INSTEAD OF FORCING
000406*                                   IT TO ZERO
000407*      05/12/04     T.N.OKAFOR      CR#5589 - ACCOUNT NUMBERS
000408*                                   NOW ASSIGNED FROM THE
000409*                                   HIGH-VALUE-ON-FILE PLUS ONE,
000410*                                   NOT FROM A SEPARATE COUNTER
000411*                                   FILE
000412*      02/03/06     T.N.OKAFOR      CR#6014 - AC-7 TABLE PACKED
000413*                                   THE RATE/OVERDRAFT DIGITS ONE
000414*                                   POSITION OFF - SAVINGS AND
000415*                                   BUSINESS RATES POSTED 10X HIGH,
000416*                                   CHECKING/BUSINESS OVERDRAFT
000417*                                   POSTED WITH NO DECIMAL PLACES.
000418*                                   CORRECTED THE LITERALS AND
000419*                                   THE WS-TDE-OVERDRAFT PICTURE.
000420*      03/14/06     T.N.OKAFOR      CR#6016 - 900-WRITE-REJECT
000421*                                   WAS BLANKING WS-REJ-REASON
000422*                                   AFTER THE CALLER SET IT, SO
000423*                                   THE REJECT REPORT NEVER
000424*                                   CARRIED A REASON. SAVED/
000425*                                   RESTORED ACROSS THE BLANK.
000426*      06/02/06     T.N.OKAFOR      CR#6017 - ACCT-TRAN CARD HAD
000427*                                   NO INITIAL-DEPOSIT FIELD, SO
000428*                                   EVERY NEW ACCOUNT OPENED AT
000429*                                   ZERO REGARDLESS OF WHAT WAS
000430*                                   KEYED. CARVED THE AMOUNT OUT
000431*                                   OF FILLER AND SET OPENING
000432*                                   BALANCE/AVAILABLE BALANCE
000433*                                   FROM IT WHEN POSITIVE.
000435*
000436***************************************************************
000437*     FILES
000438*
000439*     ACCTTRAN - ACCOUNT-TRAN-IN
000440*         READ  (maintenance deck, one card per action)
000441*     CUSTMSTR - CUSTOMER-MASTER
000442*         READ  (owning customer edit)
000443*     ACCTMSTR - ACCOUNT-MASTER
000444*         READ, WRITE, REWRITE
000445*     REJECTS  - REJECT-REPORT
000446*         WRITE
000447*
000448***************************************************************
000449*     UTILITIES
000450*
000451*     NONE.
000452*
000453***************************************************************
000454*     COPYBOOKS
000455*
000457*     BKWCUST - Working storage layout of the Customer Master
000458*               record.
000459*     BKWACCT - Working storage layout of the Account Master
000460*               record.
000461*
000462***************************************************************
000463*
000473 ENVIRONMENT DIVISION.
000483 CONFIGURATION SECTION.
000493 SOURCE-COMPUTER. IBM-370.
000503 OBJECT-COMPUTER. IBM-370.
000513 SPECIAL-NAMES.
000523     C01 IS TOP-OF-FORM
000533     CLASS VALID-ACCT-MAINT-CODE IS 'O' 'C' 'S'
000543     UPSI-0 ON STATUS IS BKAM-TRACE-SWITCH-ON.
000553 INPUT-OUTPUT SECTION.
000563 FILE-CONTROL.
000573     SELECT ACCOUNT-TRAN-IN  ASSIGN TO ACCTTRAN
000583         ORGANIZATION IS LINE SEQUENTIAL
000593         FILE STATUS  IS WS-ACCTTRAN-STATUS.
000603*
000613     SELECT CUSTOMER-MASTER  ASSIGN TO CUSTMSTR
000623         ORGANIZATION IS INDEXED
000633         ACCESS MODE IS RANDOM
000643         RECORD KEY IS BKCU-ID
000653         FILE STATUS  IS WS-CUSTMSTR-STATUS.
000663*
000673     SELECT ACCOUNT-MASTER  ASSIGN TO ACCTMSTR
000683         ORGANIZATION IS INDEXED
000693         ACCESS MODE IS DYNAMIC
000703         RECORD KEY IS BKAC-NUMBER
000713         FILE STATUS  IS WS-ACCTMSTR-STATUS.
000723*
000733     SELECT REJECT-REPORT ASSIGN TO REJECTS
000743         ORGANIZATION IS LINE SEQUENTIAL
000753         FILE STATUS  IS WS-REJECTS-STATUS.
000763*
000773 DATA DIVISION.
000783 FILE SECTION.
000793*
000803 FD  ACCOUNT-TRAN-IN
000813     LABEL RECORDS ARE STANDARD
000823     RECORDING MODE IS F.
000833 01  BKAM-TRAN-RECORD.
000843     05  BKAM-TC-CODE                  PIC X(1).
000853         88  BKAM-TC-OPEN                  VALUE 'O'.
000863         88  BKAM-TC-CLOSE                 VALUE 'C'.
000873         88  BKAM-TC-SUSPEND               VALUE 'S'.
000883     05  BKAM-TC-ACCOUNT                PIC X(20).
000893     05  BKAM-TC-CUSTOMER-ID            PIC X(20).
000903     05  BKAM-TC-TYPE                   PIC X(1).
000908     05  BKAM-TC-INIT-DEPOSIT           PIC S9(13)V9(2) COMP-3.
000913     05  FILLER                        PIC X(82).
000923 01  BKAM-TRAN-RECORD-X REDEFINES BKAM-TRAN-RECORD.
000933     05  BKAM-TC-EYE-CATCHER           PIC X(21).
000943     05  FILLER                        PIC X(111).
000953*
000963 FD  CUSTOMER-MASTER
000973     LABEL RECORDS ARE STANDARD.
000983     COPY BKWCUST.
000993*
001003 FD  ACCOUNT-MASTER
001013     LABEL RECORDS ARE STANDARD.
001023     COPY BKWACCT.
001033*
001043 FD  REJECT-REPORT
001053     LABEL RECORDS ARE STANDARD
001063     RECORDING MODE IS F.
001073 01  BKRJ-REPORT-LINE               PIC X(132).
001083*
001093***************************************************************
001103 WORKING-STORAGE SECTION.
001113***************************************************************
001123*
001133 01  WS-DEBUG-DETAILS.
001143     05  FILLER                        PIC X(32)
001153         VALUE 'BKACMNT------WORKING STORAGE  '.
001163     05  WS-RUN-DATE                   PIC 9(8) VALUE ZERO.
001173*
001183 01  WS-FILE-STATUSES.
001193     05  WS-ACCTTRAN-STATUS            PIC X(2) VALUE SPACES.
001203     05  WS-CUSTMSTR-STATUS            PIC X(2) VALUE SPACES.
001213     05  WS-ACCTMSTR-STATUS            PIC X(2) VALUE SPACES.
001223     05  WS-REJECTS-STATUS             PIC X(2) VALUE SPACES.
001233*
001243 01  WS-SWITCHES.
001253     05  WS-ACCTTRAN-EOF               PIC X    VALUE 'N'.
001263         88  BKAM-ACCTTRAN-AT-EOF          VALUE 'Y'.
001273     05  BKAM-TRACE-SWITCH-ON          PIC X    VALUE 'N'.
001283*
001293 01  WS-HIGH-ACCT-AREAS.
001303     05  WS-HIGH-ACCT-NUMBER           PIC 9(20) COMP-3
001313         VALUE ZERO.
001323     05  WS-NEW-ACCT-NUMBER            PIC 9(20) COMP-3
001333         VALUE ZERO.
001343 01  WS-HIGH-ACCT-AREAS-X REDEFINES WS-HIGH-ACCT-AREAS.
001353     05  FILLER                        PIC X(22).
001363*
001373* Account-type default table (Business Rule 4, DP Standard
001383* AC-7). Loaded once at PROCEDURE DIVISION entry.
001384*
001385* CR#6014 - each 15-byte entry packs TYPE(1) RATE(5) OVDFT(9).
001386* RATE unpacks under WS-TDE-RATE PIC 9(1)V9(4) so '00250' reads
001387* as 0.0250 (2.50%) - do not re-add the leading zero CR#5589's
001388* author dropped, that reads as 25.00%. OVDFT unpacks under
001389* WS-TDE-OVERDRAFT PIC 9(7)V9(2), so '000050000' reads as the
001390* dollar amount 500.00, not the whole-dollar integer 50000.
001391*
001403 01  WS-TYPE-DEFAULT-TABLE.
001413     05  FILLER  PIC X(15) VALUE 'S00250000000000'.
001423     05  FILLER  PIC X(15) VALUE 'C00050000050000'.
001433     05  FILLER  PIC X(15) VALUE 'B00150000100000'.
001443     05  FILLER  PIC X(15) VALUE 'J00000000000000'.
001453     05  FILLER  PIC X(15) VALUE 'M00000000000000'.
001463     05  FILLER  PIC X(15) VALUE 'D00000000000000'.
001473     05  FILLER  PIC X(15) VALUE 'R00000000000000'.
001483     05  FILLER  PIC X(15) VALUE 'L00000000000000'.
001493 01  WS-TYPE-DEFAULTS REDEFINES WS-TYPE-DEFAULT-TABLE.
001503     05  WS-TYPE-DEFAULT-ENTRY OCCURS 8 TIMES
001513             INDEXED BY WS-TYPE-IDX.
001523         10  WS-TDE-TYPE-CODE          PIC X(1).
001533         10  WS-TDE-RATE               PIC 9(1)V9(4).
001543         10  WS-TDE-OVERDRAFT          PIC 9(7)V9(2).
001553*
001563 01  WS-RUN-TOTALS.
001573     05  WS-ACCT-READ-COUNT            PIC S9(7) COMP-3
001583         VALUE +0.
001593     05  WS-ACCT-OPENED-COUNT          PIC S9(7) COMP-3
001603         VALUE +0.
001613     05  WS-ACCT-CLOSED-COUNT          PIC S9(7) COMP-3
001623         VALUE +0.
001633     05  WS-ACCT-SUSPENDED-COUNT       PIC S9(7) COMP-3
001643         VALUE +0.
001653     05  WS-ACCT-REJECTED-COUNT        PIC S9(7) COMP-3
001663         VALUE +0.
001673 01  WS-RUN-TOTALS-PRT REDEFINES WS-RUN-TOTALS.
001683     05  FILLER                        PIC X(20).
001693*
001703 01  WS-REJECT-LINE.
001713     05  WS-REJ-ACCOUNT                PIC X(20) VALUE SPACES.
001723     05  FILLER                        PIC X(2)  VALUE SPACES.
001733     05  WS-REJ-CODE                   PIC X(1)  VALUE SPACES.
001743     05  FILLER                        PIC X(2)  VALUE SPACES.
001753     05  WS-REJ-REASON                 PIC X(60) VALUE SPACES.
001763     05  FILLER                        PIC X(47) VALUE SPACES.
001765*
001767* CR#6016 - 900-WRITE-REJECT blanks the whole WS-REJECT-LINE
001769* group before printing, which used to wipe out WS-REJ-REASON
001771* out from under the caller that just set it. WS-REJ-REASON-SAVE
001773* holds the caller's reason across the blanking MOVE.
001775 01  WS-REJ-REASON-HOLD.
001777     05  WS-REJ-REASON-SAVE            PIC X(60) VALUE SPACES.
001779     05  FILLER                        PIC X(20) VALUE SPACES.
001781*
001783***************************************************************
001793 PROCEDURE DIVISION.
001803***************************************************************
001813*
001823 000-MAIN SECTION.
001833 000-010.
001843     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
001853     PERFORM 900-OPEN-FILES.
001863     PERFORM 700-FIND-HIGH-ACCT-NUMBER.
001873     PERFORM A-PROCESS-TRAN-DECK THRU A-EXIT
001883         UNTIL BKAM-ACCTTRAN-AT-EOF.
001893     PERFORM 850-DISPLAY-RUN-TOTALS.
001903     PERFORM 905-CLOSE-FILES.
001913     GOBACK.
001923 END-000-MAIN.
001933     EXIT.
001943     EJECT.
001953*
001963 700-FIND-HIGH-ACCT-NUMBER SECTION.
001973*
001983* CR#5589 - the new account number is one higher than the
001993* highest account number already on the master, found here by
002003* starting at the end of the key range and reading backward one
002013* record, in place of the separate counter file the program
002023* used before that change.
002033*
002043 700-010.
002053     MOVE HIGH-VALUES TO BKAC-NUMBER.
002063     START ACCOUNT-MASTER KEY IS NOT GREATER THAN BKAC-NUMBER
002073         INVALID KEY
002083             MOVE '10' TO WS-ACCTMSTR-STATUS
002093     END-START.
002103     IF  WS-ACCTMSTR-STATUS = '00'
002113         READ ACCOUNT-MASTER PREVIOUS RECORD
002123             AT END
002133                 MOVE '10' TO WS-ACCTMSTR-STATUS
002143         END-READ
002153     END-IF.
002163     IF  WS-ACCTMSTR-STATUS = '00'
002173         MOVE BKAC-NUMBER TO WS-HIGH-ACCT-NUMBER
002183     ELSE
002193         MOVE ZERO TO WS-HIGH-ACCT-NUMBER
002203     END-IF.
002213 END-700-FIND-HIGH-ACCT-NUMBER.
002223     EXIT.
002233     EJECT.
002243*
002253 A-PROCESS-TRAN-DECK SECTION.
002263*
002273 A-010.
002283     READ ACCOUNT-TRAN-IN
002293         AT END
002303             SET BKAM-ACCTTRAN-AT-EOF TO TRUE
002313             GO TO A-EXIT
002323     END-READ.
002333     ADD +1 TO WS-ACCT-READ-COUNT.
002343 A-020.
002353     EVALUATE TRUE
002363         WHEN BKAM-TC-OPEN
002373             PERFORM B-OPEN-NEW-ACCOUNT
002383         WHEN BKAM-TC-CLOSE
002393             PERFORM C-CLOSE-ACCOUNT
002403         WHEN BKAM-TC-SUSPEND
002413             PERFORM D-SUSPEND-ACCOUNT
002423         WHEN OTHER
002433             MOVE 'UNRECOGNIZED MAINTENANCE CODE'
002443                 TO WS-REJ-REASON
002453             PERFORM 900-WRITE-REJECT
002463     END-EVALUATE.
002473 A-EXIT.
002483     EXIT.
002493     EJECT.
002503*
002513 B-OPEN-NEW-ACCOUNT SECTION.
002523*
002533* Business Rule 9 - the owning customer must exist and must be
002543* ACTIVE. Business Rule 4 - the interest rate and overdraft
002553* limit are set from the account-type default table, not from
002563* the input card. Opening balance and available balance are
002564* taken from BKAM-TC-INIT-DEPOSIT when the deck carries a
002565* positive figure there, zero otherwise (CR#6017).
002573*
002583 B-010.
002593     MOVE BKAM-TC-CUSTOMER-ID TO BKCU-ID.
002603     READ CUSTOMER-MASTER
002613         INVALID KEY
002623             MOVE '23' TO WS-CUSTMSTR-STATUS
002633     END-READ.
002643     IF  WS-CUSTMSTR-STATUS NOT = '00'
002653         MOVE 'OWNING CUSTOMER NOT ON MASTER' TO WS-REJ-REASON
002663         PERFORM 900-WRITE-REJECT
002673         GO TO B-EXIT
002683     END-IF.
002693     IF  NOT BKCU-STATUS-ACTIVE
002703         MOVE 'OWNING CUSTOMER NOT ACTIVE' TO WS-REJ-REASON
002713         PERFORM 900-WRITE-REJECT
002723         GO TO B-EXIT
002733     END-IF.
002743 B-020.
002753     SET WS-TYPE-IDX TO 1.
002763     SEARCH WS-TYPE-DEFAULT-ENTRY
002773         AT END
002783             MOVE 'UNKNOWN ACCOUNT TYPE CODE' TO WS-REJ-REASON
002793             PERFORM 900-WRITE-REJECT
002803             GO TO B-EXIT
002813         WHEN WS-TDE-TYPE-CODE (WS-TYPE-IDX) = BKAM-TC-TYPE
002823             CONTINUE
002833     END-SEARCH.
002843 B-030.
002853     ADD +1 TO WS-HIGH-ACCT-NUMBER.
002863     MOVE WS-HIGH-ACCT-NUMBER TO WS-NEW-ACCT-NUMBER.
002873     MOVE WS-NEW-ACCT-NUMBER TO BKAC-NUMBER.
002883     MOVE BKAM-TC-CUSTOMER-ID TO BKAC-CUSTOMER-ID.
002893     MOVE BKAM-TC-TYPE        TO BKAC-TYPE.
002898     IF  BKAM-TC-INIT-DEPOSIT > ZERO
002899         MOVE BKAM-TC-INIT-DEPOSIT TO BKAC-BALANCE
002900         MOVE BKAM-TC-INIT-DEPOSIT TO BKAC-AVAILABLE-BALANCE
002901     ELSE
002903         MOVE ZERO                TO BKAC-BALANCE
002913         MOVE ZERO                TO BKAC-AVAILABLE-BALANCE
002915     END-IF.
002923     MOVE WS-TDE-OVERDRAFT (WS-TYPE-IDX) TO BKAC-OVERDRAFT-LIMIT.
002933     MOVE WS-TDE-RATE (WS-TYPE-IDX)      TO BKAC-INTEREST-RATE.
002943     SET BKAC-STATUS-ACTIVE   TO TRUE.
002953     MOVE WS-RUN-DATE         TO BKAC-CREATED-DATE.
002963     MOVE WS-RUN-DATE         TO BKAC-LAST-TXN-DATE.
002973     WRITE BKAC-RECORD
002983         INVALID KEY
002993             MOVE 'DUPLICATE KEY ON WRITE' TO WS-REJ-REASON
003003             PERFORM 900-WRITE-REJECT
003013             GO TO B-EXIT
003023     END-WRITE.
003033     ADD +1 TO WS-ACCT-OPENED-COUNT.
003043 B-EXIT.
003053     EXIT.
003063     EJECT.
003073*
003083 C-CLOSE-ACCOUNT SECTION.
003093*
003103* Business Rule 12 - an account may only be closed when its
003113* ledger balance is zero. CR#4472 made this a rejection rather
003123* than forcing the balance to zero on close.
003133*
003143 C-010.
003153     MOVE BKAM-TC-ACCOUNT TO BKAC-NUMBER.
003163     READ ACCOUNT-MASTER
003173         INVALID KEY
003183             MOVE '23' TO WS-ACCTMSTR-STATUS
003193     END-READ.
003203     IF  WS-ACCTMSTR-STATUS NOT = '00'
003213         MOVE 'ACCOUNT NOT ON MASTER' TO WS-REJ-REASON
003223         PERFORM 900-WRITE-REJECT
003233         GO TO C-EXIT
003243     END-IF.
003253     IF  BKAC-BALANCE NOT = ZERO
003263         MOVE 'ACCOUNT BALANCE NOT ZERO' TO WS-REJ-REASON
003273         PERFORM 900-WRITE-REJECT
003283         GO TO C-EXIT
003293     END-IF.
003303     SET BKAC-STATUS-CLOSED TO TRUE.
003313     REWRITE BKAC-RECORD
003323         INVALID KEY
003333             MOVE 'REWRITE FAILED ON CLOSE' TO WS-REJ-REASON
003343             PERFORM 900-WRITE-REJECT
003353             GO TO C-EXIT
003363     END-REWRITE.
003373     ADD +1 TO WS-ACCT-CLOSED-COUNT.
003383 C-EXIT.
003393     EXIT.
003403     EJECT.
003413*
003423 D-SUSPEND-ACCOUNT SECTION.
003433*
003443* A suspend is unconditional - the account goes to FROZEN
003453* regardless of its balance, so that a compromised account can
003463* be shut down at once.
003473*
003483 D-010.
003493     MOVE BKAM-TC-ACCOUNT TO BKAC-NUMBER.
003503     READ ACCOUNT-MASTER
003513         INVALID KEY
003523             MOVE '23' TO WS-ACCTMSTR-STATUS
003533     END-READ.
003543     IF  WS-ACCTMSTR-STATUS NOT = '00'
003553         MOVE 'ACCOUNT NOT ON MASTER' TO WS-REJ-REASON
003563         PERFORM 900-WRITE-REJECT
003573         GO TO D-EXIT
003583     END-IF.
003593     SET BKAC-STATUS-FROZEN TO TRUE.
003603     REWRITE BKAC-RECORD
003613         INVALID KEY
003623             MOVE 'REWRITE FAILED ON SUSPEND' TO WS-REJ-REASON
003633             PERFORM 900-WRITE-REJECT
003643             GO TO D-EXIT
003653     END-REWRITE.
003663     ADD +1 TO WS-ACCT-SUSPENDED-COUNT.
003673 D-EXIT.
003683     EXIT.
003693     EJECT.
003703*
003713 850-DISPLAY-RUN-TOTALS SECTION.
003723 850-010.
003733     DISPLAY 'BKACMNT - ACCOUNT MAINTENANCE RUN TOTALS'.
003743     DISPLAY '  CARDS READ.......: ' WS-ACCT-READ-COUNT.
003753     DISPLAY '  ACCOUNTS OPENED..: ' WS-ACCT-OPENED-COUNT.
003763     DISPLAY '  ACCOUNTS CLOSED..: ' WS-ACCT-CLOSED-COUNT.
003773     DISPLAY '  ACCOUNTS SUSPEND.: ' WS-ACCT-SUSPENDED-COUNT.
003783     DISPLAY '  REJECTED.........: ' WS-ACCT-REJECTED-COUNT.
003793 END-850-DISPLAY-RUN-TOTALS.
003803     EXIT.
003813     EJECT.
003823*
003833 900-WRITE-REJECT SECTION.
003835* CR#6016 - WS-REJ-REASON-SAVE carries the reason the calling
003837* paragraph already moved in across the MOVE SPACES below, which
003839* used to blank it out before it ever reached the report line.
003843 900-010.
003853     ADD +1 TO WS-ACCT-REJECTED-COUNT.
003857     MOVE WS-REJ-REASON TO WS-REJ-REASON-SAVE.
003863     MOVE SPACES         TO WS-REJECT-LINE.
003873     MOVE BKAM-TC-ACCOUNT TO WS-REJ-ACCOUNT.
003883     MOVE BKAM-TC-CODE    TO WS-REJ-CODE.
003887     MOVE WS-REJ-REASON-SAVE TO WS-REJ-REASON.
003893     MOVE WS-REJECT-LINE TO BKRJ-REPORT-LINE.
003903     WRITE BKRJ-REPORT-LINE.
003913 END-900-WRITE-REJECT.
003923     EXIT.
003933     EJECT.
003943*
003953 900-OPEN-FILES SECTION.
003963 900-010.
003973     OPEN INPUT  ACCOUNT-TRAN-IN.
003983     OPEN INPUT  CUSTOMER-MASTER.
003993     OPEN I-O    ACCOUNT-MASTER.
004003     OPEN OUTPUT REJECT-REPORT.
004013     IF  WS-ACCTTRAN-STATUS NOT = '00'
004023         DISPLAY 'BKACMNT - ERROR OPENING ACCOUNT-TRAN-IN RC='
004033                 WS-ACCTTRAN-STATUS
004043         MOVE 16 TO RETURN-CODE
004053         SET BKAM-ACCTTRAN-AT-EOF TO TRUE
004063     END-IF.
004073     IF  WS-ACCTMSTR-STATUS NOT = '00'
004083         DISPLAY 'BKACMNT - ERROR OPENING ACCOUNT-MASTER RC='
004093                 WS-ACCTMSTR-STATUS
004103         MOVE 16 TO RETURN-CODE
004113         SET BKAM-ACCTTRAN-AT-EOF TO TRUE
004123     END-IF.
004133 END-900-OPEN-FILES.
004143     EXIT.
004153     EJECT.
004163*
004173 905-CLOSE-FILES SECTION.
004183 905-010.
004193     CLOSE ACCOUNT-TRAN-IN.
004203     CLOSE CUSTOMER-MASTER.
004213     CLOSE ACCOUNT-MASTER.
004223     CLOSE REJECT-REPORT.
004233 END-905-CLOSE-FILES.
004243     EXIT.
004253*
004263*  END OF PROGRAM BKACMNT
