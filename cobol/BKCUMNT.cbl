000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BKCUMNT.
000300 AUTHOR.       R.L.HARGROVE.
000310 INSTALLATION. PIEDMONT TRUST DATA CENTER.
000320 DATE-WRITTEN. MARCH 1988.
000330 DATE-COMPILED.
000340 SECURITY.     PIEDMONT TRUST - INTERNAL USE ONLY.
000350*
000351*-------------------------------------------------------------*
000352*                                                             *
000353*               @BANNER_START@                                *
000354*      bkcumnt.cbl                                            *
000355*      (C) Copyright 1988 Piedmont Trust Data Center.         *
000356*                       All Rights Reserved.                  *
000357*                                                              *
000358* Element of the Deposit Accounting nightly batch suite.      *
000359*               @BANNER_END@                                  *
000360*                                                             *
000361*-------------------------------------------------------------*
000362*
000363***************************************************************
000364*    DESCRIPTION
000365*
000366* This is job step 1 of the nightly Deposit Accounting run. It
000367* applies the day's customer maintenance deck (adds, name/
000368* address/contact updates, deactivations, reactivations and
000369* deletions) against the Customer Master. It is designed to be
000370* run stand-alone so that operations can re-run just this step
000371* if the maintenance deck has to be corrected and resubmitted.
000372*
000373* A new customer is rejected if the customer ID is already on
000374* the master, or if the e-mail address is already on the
000375* master under a different ID (checked via the ACCT-EMAIL
000376* alternate index, in the manner COBVSAM.cbl demonstrated for
000377* random VSAM access).
000377* Rejected input is written to the Reject Report rather than
000378* abending the run, so that one bad card in the deck does not
000379* stop the other 4,000 behind it.
000380*
000390***************************************************************
000391*     AMENDMENT HISTORY
000392*
000393*      DATE         AUTHOR          DESCRIPTION
000394*      03/11/88     R.L.HARGROVE    ORIGINAL PROGRAM
000395*      07/02/93     J.T.BOWDEN      WIDENED ADDRESS FIELD, SEE
000396*                                   BKWCUST AMENDMENT LOG
000397*      11/09/98     P.A.SEALS       Y2K - MASTER DATES CARRY
000398*                                   CENTURY, NO PROGRAM CHANGE
000399*                                   NEEDED HERE
000400*      02/14/99     P.A.SEALS       Y2K SIGN-OFF
000401*      07/30/01     R.L.HARGROVE    CR#4471 - ADDED THE E-MAIL
000402*                                   ALTERNATE KEY UNIQUENESS
000403*                                   CHECK (PREVIOUSLY ONLY THE
000404*                                   CUST-ID WAS CHECKED)
000405*      05/12/04     T.N.OKAFOR      CR#5588 - ACTIVE CUSTOMER
000406*                                   COUNT NOW PRINTED AT
000407*                                   END-OF-RUN PER AUDIT REQUEST
000408*      03/14/06     T.N.OKAFOR      CR#6016 - 900-WRITE-REJECT
000409*                                   WAS BLANKING WS-REJ-REASON
000410*                                   AFTER THE CALLER SET IT, SO
000411*                                   THE REJECT REPORT NEVER
000412*                                   CARRIED A REASON. SAVED/
000413*                                   RESTORED ACROSS THE BLANK.
000414*
000415***************************************************************
000416*     FILES
000417*
000418*     CUSTTRAN - CUSTOMER-TRAN-IN
000419*         READ  (maintenance deck, one card per action)
000420*     CUSTMSTR - CUSTOMER-MASTER
000421*         READ, WRITE, REWRITE, DELETE (VSAM KSDS, dynamic,
000422*         alternate key on e-mail)
000423*     REJECTS  - REJECT-REPORT
000424*         WRITE
000425*
000426***************************************************************
000427*     UTILITIES
000428*
000429*     NONE.
000430*
000431***************************************************************
000432*     COPYBOOKS
000433*
000435*     BKWCUST - Working storage layout of the Customer Master
000436*               record.
000437*
000438***************************************************************
000439*
000446 ENVIRONMENT DIVISION.
000456 CONFIGURATION SECTION.
000466 SOURCE-COMPUTER. IBM-370.
000476 OBJECT-COMPUTER. IBM-370.
000486 SPECIAL-NAMES.
000496     C01 IS TOP-OF-FORM
000506     CLASS VALID-MAINT-CODE IS 'A' 'U' 'D' 'R' 'X'
000516     UPSI-0 ON STATUS IS BKCM-TRACE-SWITCH-ON.
000526 INPUT-OUTPUT SECTION.
000536 FILE-CONTROL.
000546     SELECT CUSTOMER-TRAN-IN  ASSIGN TO CUSTTRAN
000556         ORGANIZATION IS LINE SEQUENTIAL
000566         FILE STATUS  IS WS-CUSTTRAN-STATUS.
000576*
000586     SELECT CUSTOMER-MASTER  ASSIGN TO CUSTMSTR
000596         ORGANIZATION IS INDEXED
000606         ACCESS MODE IS DYNAMIC
000616         RECORD KEY IS BKCU-ID
000626         ALTERNATE RECORD KEY IS BKCU-EMAIL
000636         FILE STATUS  IS WS-CUSTMSTR-STATUS.
000646*
000656     SELECT REJECT-REPORT ASSIGN TO REJECTS
000666         ORGANIZATION IS LINE SEQUENTIAL
000676         FILE STATUS  IS WS-REJECTS-STATUS.
000686*
000696 DATA DIVISION.
000706 FILE SECTION.
000716*
000726 FD  CUSTOMER-TRAN-IN
000736     LABEL RECORDS ARE STANDARD
000746     RECORDING MODE IS F.
000756 01  BKCM-TRAN-RECORD.
000766     05  BKCM-TC-CODE                  PIC X(1).
000776         88  BKCM-TC-ADD                   VALUE 'A'.
000786         88  BKCM-TC-UPDATE                VALUE 'U'.
000796         88  BKCM-TC-DEACTIVATE            VALUE 'D'.
000806         88  BKCM-TC-REACTIVATE            VALUE 'R'.
000816         88  BKCM-TC-DELETE                VALUE 'X'.
000826     05  BKCM-TC-ID                    PIC X(20).
000836     05  BKCM-TC-FIRST-NAME            PIC X(50).
000846     05  BKCM-TC-LAST-NAME             PIC X(50).
000856     05  BKCM-TC-EMAIL                 PIC X(100).
000866     05  BKCM-TC-PHONE                 PIC X(20).
000876     05  BKCM-TC-ADDRESS               PIC X(255).
000886     05  BKCM-TC-DATE-OF-BIRTH         PIC 9(8).
000896     05  FILLER                        PIC X(20).
000906 01  BKCM-TRAN-RECORD-X REDEFINES BKCM-TRAN-RECORD.
000916     05  BKCM-TC-EYE-CATCHER           PIC X(21).
000926     05  FILLER                        PIC X(503).
000936*
000946 FD  CUSTOMER-MASTER
000956     LABEL RECORDS ARE STANDARD.
000966     COPY BKWCUST.
000976*
000986 FD  REJECT-REPORT
000996     LABEL RECORDS ARE STANDARD
001006     RECORDING MODE IS F.
001016 01  BKRJ-REPORT-LINE               PIC X(132).
001026*
001036***************************************************************
001046 WORKING-STORAGE SECTION.
001056***************************************************************
001066*
001076 01  WS-DEBUG-DETAILS.
001086     05  FILLER                        PIC X(32)
001096         VALUE 'BKCUMNT------WORKING STORAGE  '.
001106     05  WS-RUN-DATE                   PIC 9(8) VALUE ZERO.
001111 01  WS-DEBUG-DETAILS-X REDEFINES WS-DEBUG-DETAILS.
001112     05  FILLER                        PIC X(32).
001113     05  WS-RUN-CCYY                   PIC 9(4).
001114     05  WS-RUN-MM                     PIC 9(2).
001115     05  WS-RUN-DD                     PIC 9(2).
001116*
001126 01  WS-FILE-STATUSES.
001136     05  WS-CUSTTRAN-STATUS            PIC X(2) VALUE SPACES.
001146     05  WS-CUSTMSTR-STATUS            PIC X(2) VALUE SPACES.
001156     05  WS-REJECTS-STATUS             PIC X(2) VALUE SPACES.
001166*
001176 01  WS-SWITCHES.
001186     05  WS-CUSTTRAN-EOF               PIC X    VALUE 'N'.
001196         88  BKCM-CUSTTRAN-AT-EOF          VALUE 'Y'.
001206     05  WS-MASTER-FOUND-SW            PIC X    VALUE 'N'.
001216         88  BKCM-MASTER-RECORD-FOUND      VALUE 'Y'.
001226     05  BKCM-TRACE-SWITCH-ON          PIC X    VALUE 'N'.
001236*
001246 01  WS-RUN-TOTALS.
001256     05  WS-CUST-READ-COUNT            PIC S9(7) COMP-3
001266         VALUE +0.
001276     05  WS-CUST-ADDED-COUNT           PIC S9(7) COMP-3
001286         VALUE +0.
001296     05  WS-CUST-UPDATED-COUNT         PIC S9(7) COMP-3
001306         VALUE +0.
001316     05  WS-CUST-DEACTIVATED-COUNT     PIC S9(7) COMP-3
001326         VALUE +0.
001336     05  WS-CUST-REACTIVATED-COUNT     PIC S9(7) COMP-3
001346         VALUE +0.
001356     05  WS-CUST-DELETED-COUNT         PIC S9(7) COMP-3
001366         VALUE +0.
001376     05  WS-CUST-REJECTED-COUNT        PIC S9(7) COMP-3
001386         VALUE +0.
001396     05  WS-CUST-ACTIVE-COUNT          PIC S9(7) COMP-3
001406         VALUE +0.
001416*
001426 01  WS-RUN-TOTALS-PRT REDEFINES WS-RUN-TOTALS.
001436     05  FILLER                        PIC X(32).
001446*
001456 01  WS-REJECT-LINE.
001466     05  WS-REJ-ID                     PIC X(20) VALUE SPACES.
001476     05  FILLER                        PIC X(2)  VALUE SPACES.
001486     05  WS-REJ-CODE                   PIC X(1)  VALUE SPACES.
001496     05  FILLER                        PIC X(2)  VALUE SPACES.
001506     05  WS-REJ-REASON                 PIC X(60) VALUE SPACES.
001516     05  FILLER                        PIC X(47) VALUE SPACES.
001518*
001520* CR#6016 - 900-WRITE-REJECT blanks the whole WS-REJECT-LINE
001522* group before printing, which used to wipe out WS-REJ-REASON
001524* out from under the caller that just set it. WS-REJ-REASON-SAVE
001525* holds the caller's reason across the blanking MOVE.
001526 01  WS-REJ-REASON-HOLD.
001527     05  WS-REJ-REASON-SAVE            PIC X(60) VALUE SPACES.
001528     05  FILLER                        PIC X(20) VALUE SPACES.
001529*
001536***************************************************************
001546 PROCEDURE DIVISION.
001556***************************************************************
001566*
001576 000-MAIN SECTION.
001586 000-010.
001596     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
001606     PERFORM 900-OPEN-FILES.
001616     PERFORM A-PROCESS-TRAN-DECK THRU A-EXIT
001626         UNTIL BKCM-CUSTTRAN-AT-EOF.
001636     PERFORM 800-COUNT-ACTIVE-CUSTOMERS.
001646     PERFORM 850-DISPLAY-RUN-TOTALS.
001656     PERFORM 905-CLOSE-FILES.
001666     GOBACK.
001676 END-000-MAIN.
001686     EXIT.
001696     EJECT.
001706*
001716 A-PROCESS-TRAN-DECK SECTION.
001726*
001736* Read one maintenance card and dispatch it by BKCM-TC-CODE,
001746* in the manner NACT02 dispatches on CA-CRUD-FUNCTION.
001756*
001766 A-010.
001776     READ CUSTOMER-TRAN-IN
001786         AT END
001796             SET BKCM-CUSTTRAN-AT-EOF TO TRUE
001806             GO TO A-EXIT
001816     END-READ.
001826     ADD +1 TO WS-CUST-READ-COUNT.
001836 A-020.
001846     EVALUATE TRUE
001856         WHEN BKCM-TC-ADD
001866             PERFORM B-CREATE-NEW-CUSTOMER
001876         WHEN BKCM-TC-UPDATE
001886             PERFORM C-UPDATE-CUSTOMER
001896         WHEN BKCM-TC-DEACTIVATE
001906             PERFORM D-DEACTIVATE-CUSTOMER
001916         WHEN BKCM-TC-REACTIVATE
001926             PERFORM E-REACTIVATE-CUSTOMER
001936         WHEN BKCM-TC-DELETE
001946             PERFORM F-DELETE-CUSTOMER
001956         WHEN OTHER
001966             MOVE 'UNRECOGNIZED MAINTENANCE CODE'
001976                 TO WS-REJ-REASON
001986             PERFORM 900-WRITE-REJECT
001996     END-EVALUATE.
002006 A-EXIT.
002016     EXIT.
002026     EJECT.
002036*
002046 B-CREATE-NEW-CUSTOMER SECTION.
002056*
002066* Business Rule 13 - the customer ID and the e-mail address
002076* must each be unique across the master. The ID is the primary
002086* key so a keyed READ tells us at once; the e-mail is checked
002096* through the alternate index added under CR#4471.
002106*
002116 B-010.
002126     MOVE BKCM-TC-ID TO BKCU-ID.
002136     READ CUSTOMER-MASTER
002146         INVALID KEY
002156             MOVE 'N' TO WS-MASTER-FOUND-SW
002166     END-READ.
002176     IF  WS-CUSTMSTR-STATUS = '00'
002186         MOVE 'CUSTOMER ID ALREADY ON MASTER' TO WS-REJ-REASON
002196         PERFORM 900-WRITE-REJECT
002206         GO TO B-EXIT
002216     END-IF.
002226 B-020.
002236     MOVE BKCM-TC-EMAIL TO BKCU-EMAIL.
002246     READ CUSTOMER-MASTER KEY IS BKCU-EMAIL
002256         INVALID KEY
002266             MOVE 'N' TO WS-MASTER-FOUND-SW
002276     END-READ.
002286     IF  WS-CUSTMSTR-STATUS = '00'
002296         MOVE 'E-MAIL ADDRESS ALREADY ON MASTER'
002306             TO WS-REJ-REASON
002316         PERFORM 900-WRITE-REJECT
002326         GO TO B-EXIT
002336     END-IF.
002346 B-030.
002356     MOVE BKCM-TC-ID          TO BKCU-ID.
002366     MOVE BKCM-TC-FIRST-NAME  TO BKCU-FIRST-NAME.
002376     MOVE BKCM-TC-LAST-NAME   TO BKCU-LAST-NAME.
002386     MOVE BKCM-TC-EMAIL       TO BKCU-EMAIL.
002396     MOVE BKCM-TC-PHONE       TO BKCU-PHONE.
002406     MOVE BKCM-TC-ADDRESS     TO BKCU-ADDRESS.
002416     MOVE BKCM-TC-DATE-OF-BIRTH TO BKCU-DATE-OF-BIRTH.
002426     SET BKCU-STATUS-ACTIVE   TO TRUE.
002436     MOVE WS-RUN-DATE         TO BKCU-CREATED-DATE.
002446     WRITE BKCU-RECORD
002456         INVALID KEY
002466             MOVE 'DUPLICATE KEY ON WRITE' TO WS-REJ-REASON
002476             PERFORM 900-WRITE-REJECT
002486             GO TO B-EXIT
002496     END-WRITE.
002506     ADD +1 TO WS-CUST-ADDED-COUNT.
002516 B-EXIT.
002526     EXIT.
002536     EJECT.
002546*
002556 C-UPDATE-CUSTOMER SECTION.
002566*
002576 C-010.
002586     MOVE BKCM-TC-ID TO BKCU-ID.
002596     READ CUSTOMER-MASTER
002606         INVALID KEY
002616             MOVE 'N' TO WS-MASTER-FOUND-SW
002626     END-READ.
002636     IF  WS-CUSTMSTR-STATUS NOT = '00'
002646         MOVE 'CUSTOMER ID NOT ON MASTER' TO WS-REJ-REASON
002656         PERFORM 900-WRITE-REJECT
002666         GO TO C-EXIT
002676     END-IF.
002686 C-020.
002696     MOVE BKCM-TC-FIRST-NAME  TO BKCU-FIRST-NAME.
002706     MOVE BKCM-TC-LAST-NAME   TO BKCU-LAST-NAME.
002716     MOVE BKCM-TC-PHONE       TO BKCU-PHONE.
002726     MOVE BKCM-TC-ADDRESS     TO BKCU-ADDRESS.
002736     REWRITE BKCU-RECORD
002746         INVALID KEY
002756             MOVE 'REWRITE FAILED ON UPDATE' TO WS-REJ-REASON
002766             PERFORM 900-WRITE-REJECT
002776             GO TO C-EXIT
002786     END-REWRITE.
002796     ADD +1 TO WS-CUST-UPDATED-COUNT.
002806 C-EXIT.
002816     EXIT.
002826     EJECT.
002836*
002846 D-DEACTIVATE-CUSTOMER SECTION.
002856*
002866 D-010.
002876     MOVE BKCM-TC-ID TO BKCU-ID.
002886     READ CUSTOMER-MASTER
002896         INVALID KEY
002906             MOVE 'N' TO WS-MASTER-FOUND-SW
002916     END-READ.
002926     IF  WS-CUSTMSTR-STATUS NOT = '00'
002936         MOVE 'CUSTOMER ID NOT ON MASTER' TO WS-REJ-REASON
002946         PERFORM 900-WRITE-REJECT
002956         GO TO D-EXIT
002966     END-IF.
002976     SET BKCU-STATUS-INACTIVE TO TRUE.
002986     REWRITE BKCU-RECORD
002996         INVALID KEY
003006             MOVE 'REWRITE FAILED ON DEACTIVATE'
003016                 TO WS-REJ-REASON
003026             PERFORM 900-WRITE-REJECT
003036             GO TO D-EXIT
003046     END-REWRITE.
003056     ADD +1 TO WS-CUST-DEACTIVATED-COUNT.
003066 D-EXIT.
003076     EXIT.
003086     EJECT.
003096*
003106 E-REACTIVATE-CUSTOMER SECTION.
003116*
003126 E-010.
003136     MOVE BKCM-TC-ID TO BKCU-ID.
003146     READ CUSTOMER-MASTER
003156         INVALID KEY
003166             MOVE 'N' TO WS-MASTER-FOUND-SW
003176     END-READ.
003186     IF  WS-CUSTMSTR-STATUS NOT = '00'
003196         MOVE 'CUSTOMER ID NOT ON MASTER' TO WS-REJ-REASON
003206         PERFORM 900-WRITE-REJECT
003216         GO TO E-EXIT
003226     END-IF.
003236     SET BKCU-STATUS-ACTIVE TO TRUE.
003246     REWRITE BKCU-RECORD
003256         INVALID KEY
003266             MOVE 'REWRITE FAILED ON REACTIVATE'
003276                 TO WS-REJ-REASON
003286             PERFORM 900-WRITE-REJECT
003296             GO TO E-EXIT
003306     END-REWRITE.
003316     ADD +1 TO WS-CUST-REACTIVATED-COUNT.
003326 E-EXIT.
003336     EXIT.
003346     EJECT.
003356*
003366 F-DELETE-CUSTOMER SECTION.
003376*
003386 F-010.
003396     MOVE BKCM-TC-ID TO BKCU-ID.
003406     READ CUSTOMER-MASTER
003416         INVALID KEY
003426             MOVE 'N' TO WS-MASTER-FOUND-SW
003436     END-READ.
003446     IF  WS-CUSTMSTR-STATUS NOT = '00'
003456         MOVE 'CUSTOMER ID NOT ON MASTER' TO WS-REJ-REASON
003466         PERFORM 900-WRITE-REJECT
003476         GO TO F-EXIT
003486     END-IF.
003496     DELETE CUSTOMER-MASTER
003506         INVALID KEY
003516             MOVE 'DELETE FAILED' TO WS-REJ-REASON
003526             PERFORM 900-WRITE-REJECT
003536             GO TO F-EXIT
003546     END-DELETE.
003556     ADD +1 TO WS-CUST-DELETED-COUNT.
003566 F-EXIT.
003576     EXIT.
003586     EJECT.
003596*
003606 800-COUNT-ACTIVE-CUSTOMERS SECTION.
003616*
003626* A full sequential pass of the master, key order, to obtain
003636* the active-customer count for the end-of-run DISPLAY. This
003646* uses the primary key path exactly as START/READ NEXT are
003656* used against the VSAM file in COBVSAM.cbl.
003666*
003676 800-010.
003686     MOVE LOW-VALUES TO BKCU-ID.
003696     START CUSTOMER-MASTER KEY IS NOT LESS THAN BKCU-ID
003706         INVALID KEY
003716             MOVE 'N' TO WS-MASTER-FOUND-SW
003726     END-START.
003736     IF  WS-CUSTMSTR-STATUS NOT = '00'
003746         GO TO 800-EXIT
003756     END-IF.
003766 800-020.
003776     IF  WS-CUSTMSTR-STATUS NOT = '00'
003786         GO TO 800-EXIT
003796     END-IF.
003806     READ CUSTOMER-MASTER NEXT RECORD
003816         AT END
003826             MOVE '10' TO WS-CUSTMSTR-STATUS
003836     END-READ.
003846     IF  WS-CUSTMSTR-STATUS = '00'
003856     AND BKCU-STATUS-ACTIVE
003866         ADD +1 TO WS-CUST-ACTIVE-COUNT
003871     END-IF.
003874     GO TO 800-020.
003876 800-EXIT.
003886     EXIT.
003896     EJECT.
003906*
003916 850-DISPLAY-RUN-TOTALS SECTION.
003926 850-010.
003936     DISPLAY 'BKCUMNT - CUSTOMER MAINTENANCE RUN TOTALS'.
003946     DISPLAY '  CARDS READ.......: ' WS-CUST-READ-COUNT.
003956     DISPLAY '  CUSTOMERS ADDED..: ' WS-CUST-ADDED-COUNT.
003966     DISPLAY '  CUSTOMERS UPDATED: ' WS-CUST-UPDATED-COUNT.
003976     DISPLAY '  DEACTIVATED......: ' WS-CUST-DEACTIVATED-COUNT.
003986     DISPLAY '  REACTIVATED......: ' WS-CUST-REACTIVATED-COUNT.
003996     DISPLAY '  DELETED..........: ' WS-CUST-DELETED-COUNT.
004006     DISPLAY '  REJECTED.........: ' WS-CUST-REJECTED-COUNT.
004016     DISPLAY '  ACTIVE ON MASTER.: ' WS-CUST-ACTIVE-COUNT.
004026 END-850-DISPLAY-RUN-TOTALS.
004036     EXIT.
004046     EJECT.
004056*
004066 900-WRITE-REJECT SECTION.
004076*
004078* CR#6016 - WS-REJ-REASON-SAVE carries the reason the calling
004080* paragraph already moved in across the MOVE SPACES below, which
004082* used to blank it out before it ever reached the report line.
004084*
004086 900-010.
004096     ADD +1 TO WS-CUST-REJECTED-COUNT.
004098     MOVE WS-REJ-REASON TO WS-REJ-REASON-SAVE.
004106     MOVE SPACES        TO WS-REJECT-LINE.
004116     MOVE BKCM-TC-ID    TO WS-REJ-ID.
004126     MOVE BKCM-TC-CODE  TO WS-REJ-CODE.
004128     MOVE WS-REJ-REASON-SAVE TO WS-REJ-REASON.
004136     MOVE WS-REJECT-LINE TO BKRJ-REPORT-LINE.
004146     WRITE BKRJ-REPORT-LINE.
004156 END-900-WRITE-REJECT.
004166     EXIT.
004176     EJECT.
004186*
004196 900-OPEN-FILES SECTION.
004206 900-010.
004216     OPEN INPUT  CUSTOMER-TRAN-IN.
004226     OPEN I-O    CUSTOMER-MASTER.
004236     OPEN OUTPUT REJECT-REPORT.
004246     IF  WS-CUSTTRAN-STATUS NOT = '00'
004256         DISPLAY 'BKCUMNT - ERROR OPENING CUSTOMER-TRAN-IN RC='
004266                 WS-CUSTTRAN-STATUS
004276         MOVE 16 TO RETURN-CODE
004286         SET BKCM-CUSTTRAN-AT-EOF TO TRUE
004296     END-IF.
004306     IF  WS-CUSTMSTR-STATUS NOT = '00'
004316         DISPLAY 'BKCUMNT - ERROR OPENING CUSTOMER-MASTER RC='
004326                 WS-CUSTMSTR-STATUS
004336         MOVE 16 TO RETURN-CODE
004346         SET BKCM-CUSTTRAN-AT-EOF TO TRUE
004356     END-IF.
004366 END-900-OPEN-FILES.
004376     EXIT.
004386     EJECT.
004396*
004406 905-CLOSE-FILES SECTION.
004416 905-010.
004426     CLOSE CUSTOMER-TRAN-IN.
004436     CLOSE CUSTOMER-MASTER.
004446     CLOSE REJECT-REPORT.
004456 END-905-CLOSE-FILES.
004466     EXIT.
004476*
004486*  END OF PROGRAM BKCUMNT
