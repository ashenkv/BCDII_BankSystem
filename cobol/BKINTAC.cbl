000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BKINTAC.
000300 AUTHOR.       J.T.BOWDEN.
000310 INSTALLATION. PIEDMONT TRUST DATA CENTER.
000320 DATE-WRITTEN. SEPTEMBER 1991.
000330 DATE-COMPILED.
000340 SECURITY.     PIEDMONT TRUST - INTERNAL USE ONLY.
000350*
000351*-------------------------------------------------------------*
000352*                                                             *
000353*               @BANNER_START@                                *
000354*      bkintac.cbl                                            *
000355*      (C) Copyright 1991 Piedmont Trust Data Center.         *
000356*                       All Rights Reserved.                  *
000357*                                                              *
000358* Element of the Deposit Accounting nightly batch suite.      *
000359*               @BANNER_END@                                  *
000360*                                                             *
000361*-------------------------------------------------------------*
000362*
000363***************************************************************
000364*    DESCRIPTION
000365*
000366* Job step 5 of the nightly run - the daily interest accrual
000367* pass. Reads the Account Master in account-number order (the
000368* one control group for this pass is the whole file) and
000369* credits interest to every eligible savings account. Posting
000370* is done through BKPOST's ADD-FUNDS function so that the
000371* interest credit updates the balance exactly the way a teller
000372* deposit would.
000373*
000390***************************************************************
000391*     AMENDMENT HISTORY
000392*
000393*      DATE         AUTHOR          DESCRIPTION
000394*      09/22/91     J.T.BOWDEN      ORIGINAL PROGRAM
000395*      11/09/98     P.A.SEALS       Y2K - LAST-TXN-DATE REDEFINED
000396*                                   AS CCYYMMDD
000397*      02/14/99     P.A.SEALS       Y2K SIGN-OFF
000398*      07/30/01     R.L.HARGROVE    CR#4473 - DAILY RATE NOW
000399*                                   CARRIED TO 8 DECIMALS BEFORE
000400*                                   THE FINAL ROUNDING, TO MATCH
000401*                                   THE AUDIT DEPARTMENT'S HAND
000402*                                   CALCULATION
000403*      05/12/04     T.N.OKAFOR      CR#5591 - ZERO-INTEREST
000404*                                   RESULTS (ROUNDED) ARE NO
000405*                                   LONGER POSTED OR LEDGERED
000406*
000407***************************************************************
000408*     FILES
000409*
000410*     ACCTMSTR - ACCOUNT-MASTER    READ, REWRITE
000411*     TRANLDGR - TRANSACTION-LEDGER WRITE
000412*     RUNTOTLS - RUN-TOTALS        WRITE
000413*
000414***************************************************************
000415*     UTILITIES
000416*
000417*     CALL 'BKPOST' - ADD-FUNDS function only.
000418*
000419***************************************************************
000420*     COPYBOOKS
000421*
000423*     BKWACCT - Working storage layout of the Account Master
000424*               record.
000425*     BKWTRAN - Working storage layout of the Transaction
000426*               record.
000427*     BKWCTOT - Working storage layout of the RUN-TOTALS record.
000428*
000429***************************************************************
000430*
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER. IBM-370.
000470 OBJECT-COMPUTER. IBM-370.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM
000500     CLASS POSITIVE-AMOUNT IS '1' THRU '9'
000510     UPSI-0 ON STATUS IS BKIA-TRACE-SWITCH-ON.
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT ACCOUNT-MASTER  ASSIGN TO ACCTMSTR
000550         ORGANIZATION IS INDEXED
000560         ACCESS MODE IS DYNAMIC
000570         RECORD KEY IS BKAC-NUMBER
000580         FILE STATUS  IS WS-ACCTMSTR-STATUS.
000590*
000600     SELECT TRANSACTION-LEDGER ASSIGN TO TRANLDGR
000610         ORGANIZATION IS LINE SEQUENTIAL
000620         FILE STATUS  IS WS-TRANLDGR-STATUS.
000630*
000640     SELECT RUN-TOTALS ASSIGN TO RUNTOTLS
000650         ORGANIZATION IS LINE SEQUENTIAL
000660         FILE STATUS  IS WS-RUNTOTLS-STATUS.
000670*
000680 DATA DIVISION.
000690 FILE SECTION.
000700*
000710 FD  ACCOUNT-MASTER
000720     LABEL RECORDS ARE STANDARD.
000730     COPY BKWACCT.
000740*
000750 FD  TRANSACTION-LEDGER
000760     LABEL RECORDS ARE STANDARD.
000770     COPY BKWTRAN.
000780*
000790 FD  RUN-TOTALS
000800     LABEL RECORDS ARE STANDARD.
000810     COPY BKWCTOT.
000820*
000830***************************************************************
000840 WORKING-STORAGE SECTION.
000850***************************************************************
000860*
000870 01  WS-DEBUG-DETAILS.
000880     05  FILLER                        PIC X(32)
000890         VALUE 'BKINTAC------WORKING STORAGE  '.
000900     05  WS-RUN-DATE                   PIC 9(8) VALUE ZERO.
000910     05  WS-TXN-SEQUENCE               PIC S9(9) COMP-3
000920         VALUE +0.
000925 01  WS-DEBUG-DETAILS-X REDEFINES WS-DEBUG-DETAILS.
000926     05  FILLER                        PIC X(32).
000927     05  WS-RUN-CCYY                   PIC 9(4).
000928     05  WS-RUN-MM                     PIC 9(2).
000929     05  WS-RUN-DD                     PIC 9(2).
000930     05  FILLER                        PIC X(5).
000935*
000940 01  WS-FILE-STATUSES.
000950     05  WS-ACCTMSTR-STATUS            PIC X(2) VALUE SPACES.
000960     05  WS-TRANLDGR-STATUS            PIC X(2) VALUE SPACES.
000970     05  WS-RUNTOTLS-STATUS            PIC X(2) VALUE SPACES.
000980*
000990 01  WS-SWITCHES.
001000     05  WS-ACCTMSTR-EOF               PIC X    VALUE 'N'.
001010         88  BKIA-ACCTMSTR-AT-EOF          VALUE 'Y'.
001020     05  BKIA-TRACE-SWITCH-ON          PIC X    VALUE 'N'.
001030*
001040* Business Rule 5 - the daily rate is held to 8 decimal places
001050* before the final 2-decimal HALF-UP rounding of the interest
001060* amount itself.
001070*
001080 01  WS-RATE-WORK-AREAS.
001090     05  WS-DAILY-RATE                 PIC 9V9(8) COMP-3
001100         VALUE ZERO.
001110     05  WS-INTEREST-RAW               PIC S9(13)V9(8) COMP-3
001120         VALUE ZERO.
001130     05  WS-INTEREST-AMOUNT            PIC S9(13)V9(2) COMP-3
001140         VALUE ZERO.
001150 01  WS-RATE-WORK-AREAS-X REDEFINES WS-RATE-WORK-AREAS.
001160     05  FILLER                        PIC X(15).
001170*
001180 01  WS-BKPOST-LINKAGE.
001190     05  WS-BP-FUNCTION-CODE           PIC X(1) VALUE 'D'.
001200     05  WS-BP-AMOUNT                  PIC S9(13)V9(2) COMP-3.
001210     05  WS-BP-BALANCE                 PIC S9(13)V9(2) COMP-3.
001220     05  WS-BP-AVAILABLE-BALANCE       PIC S9(13)V9(2) COMP-3.
001230     05  WS-BP-OVERDRAFT-LIMIT         PIC S9(13)V9(2) COMP-3.
001240     05  WS-BP-RETURN-CODE             PIC X(1).
001250         88  WS-BP-RC-OK                   VALUE '0'.
001260*
001270 01  WS-LEDGER-RECORD.
001280     COPY BKWTRAN
001290         REPLACING ==BKTN-== BY ==BKIL-==.
001300*
001310 01  WS-RUN-TOTALS.
001320     05  WS-INT-ACCOUNTS               PIC S9(9) COMP-3
001330         VALUE +0.
001340     05  WS-INT-TOTAL                  PIC S9(13)V9(2) COMP-3
001350         VALUE +0.
001360 01  WS-RUN-TOTALS-PRT REDEFINES WS-RUN-TOTALS.
001370     05  FILLER                        PIC X(16).
001380*
001390***************************************************************
001400 PROCEDURE DIVISION.
001410***************************************************************
001420*
001430 000-MAIN SECTION.
001440 000-010.
001450     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
001460     PERFORM 900-OPEN-FILES.
001470     MOVE LOW-VALUES TO BKAC-NUMBER.
001480     START ACCOUNT-MASTER KEY IS NOT LESS THAN BKAC-NUMBER
001490         INVALID KEY
001500             SET BKIA-ACCTMSTR-AT-EOF TO TRUE
001510     END-START.
001520     PERFORM 100-INTEREST-PASS THRU 100-EXIT
001530         UNTIL BKIA-ACCTMSTR-AT-EOF.
001540     PERFORM 920-WRITE-RUN-TOTALS.
001550     PERFORM 850-DISPLAY-RUN-TOTALS.
001560     PERFORM 905-CLOSE-FILES.
001570     GOBACK.
001580 END-000-MAIN.
001590     EXIT.
001600     EJECT.
001610*
001620 100-INTEREST-PASS SECTION.
001630 100-010.
001640     READ ACCOUNT-MASTER NEXT RECORD
001650         AT END
001660             SET BKIA-ACCTMSTR-AT-EOF TO TRUE
001670             GO TO 100-EXIT
001680     END-READ.
001690     PERFORM 200-CALC-DAILY-INTEREST.
001700 100-EXIT.
001710     EXIT.
001720     EJECT.
001730*
001740 200-CALC-DAILY-INTEREST SECTION.
001750*
001760* Business Rule 5 - eligibility is SAVINGS, ACTIVE, balance at
001770* least 100.00, and a positive interest rate.
001780*
001790 200-010.
001800     IF  NOT BKAC-TYPE-SAVINGS
001810         GO TO 200-EXIT
001820     END-IF.
001830     IF  NOT BKAC-STATUS-ACTIVE
001840         GO TO 200-EXIT
001850     END-IF.
001860     IF  BKAC-BALANCE < 100.00
001870         GO TO 200-EXIT
001880     END-IF.
001890     IF  BKAC-INTEREST-RATE NOT > ZERO
001900         GO TO 200-EXIT
001910     END-IF.
001920 200-020.
001930     DIVIDE BKAC-INTEREST-RATE BY 365
001940         GIVING WS-DAILY-RATE ROUNDED.
001950     MULTIPLY BKAC-BALANCE BY WS-DAILY-RATE
001960         GIVING WS-INTEREST-RAW ROUNDED.
001965* CR#6014 - a plain MOVE has no ROUNDED phrase and truncates the
001966* 8-decimal raw interest down to 2 decimals instead of rounding
001967* it HALF-UP; COMPUTE ROUNDED is required here.
001970     COMPUTE WS-INTEREST-AMOUNT ROUNDED = WS-INTEREST-RAW.
001980     IF  WS-INTEREST-AMOUNT NOT > ZERO
001990         GO TO 200-EXIT
002000     END-IF.
002010 200-030.
002020     MOVE WS-INTEREST-AMOUNT     TO WS-BP-AMOUNT.
002030     MOVE BKAC-BALANCE           TO WS-BP-BALANCE.
002040     MOVE BKAC-AVAILABLE-BALANCE TO WS-BP-AVAILABLE-BALANCE.
002050     MOVE BKAC-OVERDRAFT-LIMIT   TO WS-BP-OVERDRAFT-LIMIT.
002060     CALL 'BKPOST' USING WS-BKPOST-LINKAGE.
002070     IF  NOT WS-BP-RC-OK
002080         GO TO 200-EXIT
002090     END-IF.
002100     MOVE WS-BP-BALANCE           TO BKAC-BALANCE.
002110     MOVE WS-BP-AVAILABLE-BALANCE TO BKAC-AVAILABLE-BALANCE.
002120     MOVE WS-RUN-DATE             TO BKAC-LAST-TXN-DATE.
002130     REWRITE BKAC-RECORD
002140         INVALID KEY
002150             DISPLAY 'BKINTAC - REWRITE FAILED FOR ACCOUNT '
002160                     BKAC-NUMBER
002170     END-REWRITE.
002180     PERFORM 300-WRITE-INTEREST-LEDGER.
002190     ADD +1               TO WS-INT-ACCOUNTS.
002200     ADD WS-INTEREST-AMOUNT TO WS-INT-TOTAL.
002210 200-EXIT.
002220     EXIT.
002230     EJECT.
002240*
002250 300-WRITE-INTEREST-LEDGER SECTION.
002260 300-010.
002270     ADD +1 TO WS-TXN-SEQUENCE.
002280     MOVE SPACES              TO BKIL-RECORD.
002290     STRING 'IC' BKAC-NUMBER WS-TXN-SEQUENCE
002300         DELIMITED BY SIZE INTO BKIL-ID.
002310     SET BKIL-TYPE-INTEREST-CREDIT TO TRUE.
002320     MOVE WS-INTEREST-AMOUNT  TO BKIL-AMOUNT.
002330     MOVE BKAC-NUMBER         TO BKIL-SOURCE-ACCOUNT.
002340     MOVE SPACES              TO BKIL-TARGET-ACCOUNT.
002350     MOVE 'DAILY INTEREST CREDIT' TO BKIL-DESCRIPTION.
002360     SET BKIL-STATUS-COMPLETED TO TRUE.
002370     MOVE WS-RUN-DATE         TO BKIL-DATE.
002380     MOVE ZERO                TO BKIL-SCHEDULED-DATE.
002390     COMPUTE BKIL-SOURCE-BAL-BEFORE =
002400         BKAC-BALANCE - WS-INTEREST-AMOUNT.
002410     MOVE BKAC-BALANCE        TO BKIL-SOURCE-BAL-AFTER.
002420     WRITE BKIL-RECORD.
002430 END-300-WRITE-INTEREST-LEDGER.
002440     EXIT.
002450     EJECT.
002460*
002470 850-DISPLAY-RUN-TOTALS SECTION.
002480 850-010.
002490     DISPLAY 'BKINTAC - DAILY INTEREST RUN TOTALS'.
002500     DISPLAY '  ACCOUNTS PROCESSED: ' WS-INT-ACCOUNTS.
002510     DISPLAY '  TOTAL INTEREST....: ' WS-INT-TOTAL.
002520 END-850-DISPLAY-RUN-TOTALS.
002530     EXIT.
002540     EJECT.
002550*
002560 900-OPEN-FILES SECTION.
002570 900-010.
002580     OPEN I-O    ACCOUNT-MASTER.
002590     OPEN OUTPUT TRANSACTION-LEDGER.
002600     IF  WS-ACCTMSTR-STATUS NOT = '00'
002610         DISPLAY 'BKINTAC - ERROR OPENING ACCOUNT-MASTER RC='
002620                 WS-ACCTMSTR-STATUS
002630         MOVE 16 TO RETURN-CODE
002640         SET BKIA-ACCTMSTR-AT-EOF TO TRUE
002650     END-IF.
002660 END-900-OPEN-FILES.
002670     EXIT.
002680     EJECT.
002690*
002700 905-CLOSE-FILES SECTION.
002710 905-010.
002720     CLOSE ACCOUNT-MASTER.
002730     CLOSE TRANSACTION-LEDGER.
002740     CLOSE RUN-TOTALS.
002750 END-905-CLOSE-FILES.
002760     EXIT.
002770     EJECT.
002780*
002790 920-WRITE-RUN-TOTALS SECTION.
002800 920-010.
002810     OPEN EXTEND RUN-TOTALS.
002820     SET BKCT-STEP-INTEREST TO TRUE.
002830     MOVE WS-INT-ACCOUNTS TO BKCT-INT-ACCOUNTS.
002840     MOVE WS-INT-TOTAL    TO BKCT-INT-TOTAL.
002850     WRITE BKCT-RECORD.
002860 END-920-WRITE-RUN-TOTALS.
002870     EXIT.
002880*
002890*  END OF PROGRAM BKINTAC
