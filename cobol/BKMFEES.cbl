000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BKMFEES.
000300 AUTHOR.       J.T.BOWDEN.
000310 INSTALLATION. PIEDMONT TRUST DATA CENTER.
000320 DATE-WRITTEN. SEPTEMBER 1991.
000330 DATE-COMPILED.
000340 SECURITY.     PIEDMONT TRUST - INTERNAL USE ONLY.
000350*
000351*-------------------------------------------------------------*
000352*                                                             *
000353*               @BANNER_START@                                *
000354*      bkmfees.cbl                                            *
000355*      (C) Copyright 1991 Piedmont Trust Data Center.         *
000356*                       All Rights Reserved.                  *
000357*                                                              *
000358* Element of the Deposit Accounting nightly batch suite.      *
000359*               @BANNER_END@                                  *
000360*                                                             *
000361*-------------------------------------------------------------*
000362*
000363***************************************************************
000364*    DESCRIPTION
000365*
000366* Job step 6 of the nightly run - the daily balance
000367* reconciliation and low-balance maintenance fee pass. Reads
000368* the Account Master in account-number order and, for every
000369* eligible checking account, posts the daily fee as a
000370* withdrawal through BKPOST, then recomputes the available
000371* balance for every account (whether or not a fee was charged)
000372* so the master never drifts out of reconciliation overnight.
000373*
000390***************************************************************
000391*     AMENDMENT HISTORY
000392*
000393*      DATE         AUTHOR          DESCRIPTION
000394*      09/22/91     J.T.BOWDEN      ORIGINAL PROGRAM
000395*      11/09/98     P.A.SEALS       Y2K - LAST-TXN-DATE REDEFINED
000396*                                   AS CCYYMMDD
000397*      02/14/99     P.A.SEALS       Y2K SIGN-OFF
000398*      07/30/01     R.L.HARGROVE    CR#4474 - FEE BAND CORRECTED
000399*                                   TO MATCH THE PRODUCT DESK'S
000400*                                   TABLE - THE FEE ITSELF ONLY
000401*                                   APPLIES UNDER 500.00, EVEN
000402*                                   THOUGH THE ELIGIBILITY EDIT
000403*                                   IS THE WIDER 1000.00 BAND.
000404*                                   DO NOT "FIX" THIS AGAIN.
000405*      05/12/04     T.N.OKAFOR      CR#5592 - RECOMPUTE-AVAILABLE
000406*                                   NOW CALLED FOR EVERY ACCOUNT,
000407*                                   NOT JUST THE ONES CHARGED A
000408*                                   FEE
000409*
000410***************************************************************
000411*     FILES
000412*
000413*     ACCTMSTR - ACCOUNT-MASTER    READ, REWRITE
000414*     TRANLDGR - TRANSACTION-LEDGER WRITE
000415*     RUNTOTLS - RUN-TOTALS        WRITE
000416*
000417***************************************************************
000418*     UTILITIES
000419*
000420*     CALL 'BKPOST' - VALIDATE-WITHDRAWAL, DEDUCT-FUNDS and
000421*                     RECOMPUTE-AVAILABLE functions.
000422*
000423***************************************************************
000424*     COPYBOOKS
000425*
000427*     BKWACCT - Working storage layout of the Account Master
000428*               record.
000429*     BKWTRAN - Working storage layout of the Transaction
000430*               record.
000431*     BKWCTOT - Working storage layout of the RUN-TOTALS record.
000432*
000433***************************************************************
000434*
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER. IBM-370.
000470 OBJECT-COMPUTER. IBM-370.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM
000500     CLASS POSITIVE-AMOUNT IS '1' THRU '9'
000510     UPSI-0 ON STATUS IS BKMF-TRACE-SWITCH-ON.
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540     SELECT ACCOUNT-MASTER  ASSIGN TO ACCTMSTR
000550         ORGANIZATION IS INDEXED
000560         ACCESS MODE IS DYNAMIC
000570         RECORD KEY IS BKAC-NUMBER
000580         FILE STATUS  IS WS-ACCTMSTR-STATUS.
000590*
000600     SELECT TRANSACTION-LEDGER ASSIGN TO TRANLDGR
000610         ORGANIZATION IS LINE SEQUENTIAL
000620         FILE STATUS  IS WS-TRANLDGR-STATUS.
000630*
000640     SELECT RUN-TOTALS ASSIGN TO RUNTOTLS
000650         ORGANIZATION IS LINE SEQUENTIAL
000660         FILE STATUS  IS WS-RUNTOTLS-STATUS.
000670*
000680 DATA DIVISION.
000690 FILE SECTION.
000700*
000710 FD  ACCOUNT-MASTER
000720     LABEL RECORDS ARE STANDARD.
000730     COPY BKWACCT.
000740*
000750 FD  TRANSACTION-LEDGER
000760     LABEL RECORDS ARE STANDARD.
000770     COPY BKWTRAN.
000780*
000790 FD  RUN-TOTALS
000800     LABEL RECORDS ARE STANDARD.
000810     COPY BKWCTOT.
000820*
000830***************************************************************
000840 WORKING-STORAGE SECTION.
000850***************************************************************
000860*
000870 01  WS-DEBUG-DETAILS.
000880     05  FILLER                        PIC X(32)
000890         VALUE 'BKMFEES------WORKING STORAGE  '.
000900     05  WS-RUN-DATE                   PIC 9(8) VALUE ZERO.
000910     05  WS-TXN-SEQUENCE               PIC S9(9) COMP-3
000920         VALUE +0.
000925 01  WS-DEBUG-DETAILS-X REDEFINES WS-DEBUG-DETAILS.
000926     05  FILLER                        PIC X(32).
000927     05  WS-RUN-CCYY                   PIC 9(4).
000928     05  WS-RUN-MM                     PIC 9(2).
000929     05  WS-RUN-DD                     PIC 9(2).
000930     05  FILLER                        PIC X(5).
000935*
000940 01  WS-FILE-STATUSES.
000950     05  WS-ACCTMSTR-STATUS            PIC X(2) VALUE SPACES.
000960     05  WS-TRANLDGR-STATUS            PIC X(2) VALUE SPACES.
000970     05  WS-RUNTOTLS-STATUS            PIC X(2) VALUE SPACES.
000980*
000990 01  WS-SWITCHES.
001000     05  WS-ACCTMSTR-EOF               PIC X    VALUE 'N'.
001010         88  BKMF-ACCTMSTR-AT-EOF          VALUE 'Y'.
001020     05  WS-FEE-CHARGED-SW             PIC X    VALUE 'N'.
001030         88  BKMF-FEE-WAS-CHARGED          VALUE 'Y'.
001040     05  BKMF-TRACE-SWITCH-ON          PIC X    VALUE 'N'.
001050*
001060 01  WS-FEE-WORK-AREAS.
001070     05  WS-FEE-AMOUNT                 PIC S9(13)V9(2) COMP-3
001080         VALUE ZERO.
001090     05  WS-OLD-AVAILABLE              PIC S9(13)V9(2) COMP-3
001100         VALUE ZERO.
001110 01  WS-FEE-WORK-AREAS-X REDEFINES WS-FEE-WORK-AREAS.
001120     05  FILLER                        PIC X(16).
001130*
001140 01  WS-BKPOST-LINKAGE.
001150     05  WS-BP-FUNCTION-CODE           PIC X(1).
001160     05  WS-BP-AMOUNT                  PIC S9(13)V9(2) COMP-3.
001170     05  WS-BP-BALANCE                 PIC S9(13)V9(2) COMP-3.
001180     05  WS-BP-AVAILABLE-BALANCE       PIC S9(13)V9(2) COMP-3.
001190     05  WS-BP-OVERDRAFT-LIMIT         PIC S9(13)V9(2) COMP-3.
001200     05  WS-BP-RETURN-CODE             PIC X(1).
001210         88  WS-BP-RC-OK                   VALUE '0'.
001220*
001230 01  WS-LEDGER-RECORD.
001240     COPY BKWTRAN
001250         REPLACING ==BKTN-== BY ==BKFL-==.
001260*
001270 01  WS-RUN-TOTALS.
001280     05  WS-FEE-ACCOUNTS               PIC S9(9) COMP-3
001290         VALUE +0.
001300     05  WS-FEE-TOTAL                  PIC S9(13)V9(2) COMP-3
001310         VALUE +0.
001320 01  WS-RUN-TOTALS-PRT REDEFINES WS-RUN-TOTALS.
001330     05  FILLER                        PIC X(16).
001340*
001350***************************************************************
001360 PROCEDURE DIVISION.
001370***************************************************************
001380*
001390 000-MAIN SECTION.
001400 000-010.
001410     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
001420     PERFORM 900-OPEN-FILES.
001430     MOVE LOW-VALUES TO BKAC-NUMBER.
001440     START ACCOUNT-MASTER KEY IS NOT LESS THAN BKAC-NUMBER
001450         INVALID KEY
001460             SET BKMF-ACCTMSTR-AT-EOF TO TRUE
001470     END-START.
001480     PERFORM 100-FEE-PASS THRU 100-EXIT
001490         UNTIL BKMF-ACCTMSTR-AT-EOF.
001500     PERFORM 920-WRITE-RUN-TOTALS.
001510     PERFORM 850-DISPLAY-RUN-TOTALS.
001520     PERFORM 905-CLOSE-FILES.
001530     GOBACK.
001540 END-000-MAIN.
001550     EXIT.
001560     EJECT.
001570*
001580 100-FEE-PASS SECTION.
001590 100-010.
001600     READ ACCOUNT-MASTER NEXT RECORD
001610         AT END
001620             SET BKMF-ACCTMSTR-AT-EOF TO TRUE
001630             GO TO 100-EXIT
001640     END-READ.
001650     MOVE 'N' TO WS-FEE-CHARGED-SW.
001660     MOVE BKAC-AVAILABLE-BALANCE TO WS-OLD-AVAILABLE.
001670     PERFORM 200-CALC-MAINT-FEE.
001680     PERFORM 300-RECOMPUTE-AVAILABLE.
001690 100-EXIT.
001700     EXIT.
001710     EJECT.
001720*
001730 200-CALC-MAINT-FEE SECTION.
001740*
001750* Business Rule 6 - eligibility is CHECKING with a balance
001760* under 1000.00, but the fee itself is only non-zero under
001770* 500.00 - the two bands are deliberately not the same, see
001780* the 07/30/01 amendment note above.
001790*
001800 200-010.
001810     IF  NOT BKAC-TYPE-CHECKING
001820         GO TO 200-EXIT
001830     END-IF.
001840     IF  BKAC-BALANCE NOT < 1000.00
001850         GO TO 200-EXIT
001860     END-IF.
001870     IF  BKAC-BALANCE < 500.00
001880         MOVE 1.00 TO WS-FEE-AMOUNT
001890     ELSE
001900         MOVE ZERO TO WS-FEE-AMOUNT
001910     END-IF.
001920     IF  WS-FEE-AMOUNT NOT > ZERO
001930         GO TO 200-EXIT
001940     END-IF.
001950 200-020.
001960     MOVE 'V' TO WS-BP-FUNCTION-CODE.
001970     MOVE WS-FEE-AMOUNT          TO WS-BP-AMOUNT.
001980     MOVE BKAC-BALANCE           TO WS-BP-BALANCE.
001990     MOVE BKAC-AVAILABLE-BALANCE TO WS-BP-AVAILABLE-BALANCE.
002000     MOVE BKAC-OVERDRAFT-LIMIT   TO WS-BP-OVERDRAFT-LIMIT.
002010     CALL 'BKPOST' USING WS-BKPOST-LINKAGE.
002020     IF  NOT WS-BP-RC-OK
002030         GO TO 200-EXIT
002040     END-IF.
002050 200-030.
002060     MOVE 'W' TO WS-BP-FUNCTION-CODE.
002070     CALL 'BKPOST' USING WS-BKPOST-LINKAGE.
002080     IF  NOT WS-BP-RC-OK
002090         GO TO 200-EXIT
002100     END-IF.
002110     MOVE WS-BP-BALANCE           TO BKAC-BALANCE.
002120     MOVE WS-BP-AVAILABLE-BALANCE TO BKAC-AVAILABLE-BALANCE.
002130     MOVE WS-RUN-DATE             TO BKAC-LAST-TXN-DATE.
002140     SET BKMF-FEE-WAS-CHARGED     TO TRUE.
002150     PERFORM 400-WRITE-FEE-LEDGER.
002160     ADD +1              TO WS-FEE-ACCOUNTS.
002170     ADD WS-FEE-AMOUNT   TO WS-FEE-TOTAL.
002180 200-EXIT.
002190     EXIT.
002200     EJECT.
002210*
002220 300-RECOMPUTE-AVAILABLE SECTION.
002230*
002240* Business Rule 7 - every account gets its available balance
002250* recomputed as MAX(balance, 0), whether or not a fee was
002260* posted this pass. Only rewritten if the value actually
002270* changed, to spare the master an idle I/O for the common case.
002280*
002290 300-010.
002300     MOVE 'R' TO WS-BP-FUNCTION-CODE.
002310     MOVE BKAC-BALANCE           TO WS-BP-BALANCE.
002320     MOVE BKAC-AVAILABLE-BALANCE TO WS-BP-AVAILABLE-BALANCE.
002330     CALL 'BKPOST' USING WS-BKPOST-LINKAGE.
002340     IF  WS-BP-AVAILABLE-BALANCE NOT = BKAC-AVAILABLE-BALANCE
002350     OR  BKMF-FEE-WAS-CHARGED
002360         MOVE WS-BP-AVAILABLE-BALANCE TO BKAC-AVAILABLE-BALANCE
002370         REWRITE BKAC-RECORD
002380             INVALID KEY
002390                 DISPLAY 'BKMFEES - REWRITE FAILED FOR ACCOUNT '
002400                         BKAC-NUMBER
002410         END-REWRITE
002420     END-IF.
002430 END-300-RECOMPUTE-AVAILABLE.
002440     EXIT.
002450     EJECT.
002460*
002470 400-WRITE-FEE-LEDGER SECTION.
002480 400-010.
002490     ADD +1 TO WS-TXN-SEQUENCE.
002500     MOVE SPACES              TO BKFL-RECORD.
002510     STRING 'FD' BKAC-NUMBER WS-TXN-SEQUENCE
002520         DELIMITED BY SIZE INTO BKFL-ID.
002530     SET BKFL-TYPE-FEE-DEBIT  TO TRUE.
002540     MOVE WS-FEE-AMOUNT       TO BKFL-AMOUNT.
002550     MOVE BKAC-NUMBER         TO BKFL-SOURCE-ACCOUNT.
002560     MOVE SPACES              TO BKFL-TARGET-ACCOUNT.
002570     MOVE 'DAILY MAINTENANCE FEE' TO BKFL-DESCRIPTION.
002580     SET BKFL-STATUS-COMPLETED TO TRUE.
002590     MOVE WS-RUN-DATE         TO BKFL-DATE.
002600     MOVE ZERO                TO BKFL-SCHEDULED-DATE.
002610     COMPUTE BKFL-SOURCE-BAL-BEFORE =
002620         BKAC-BALANCE + WS-FEE-AMOUNT.
002630     MOVE BKAC-BALANCE        TO BKFL-SOURCE-BAL-AFTER.
002640     WRITE BKFL-RECORD.
002650 END-400-WRITE-FEE-LEDGER.
002660     EXIT.
002670     EJECT.
002680*
002690 850-DISPLAY-RUN-TOTALS SECTION.
002700 850-010.
002710     DISPLAY 'BKMFEES - DAILY MAINTENANCE FEE RUN TOTALS'.
002720     DISPLAY '  ACCOUNTS CHARGED.: ' WS-FEE-ACCOUNTS.
002730     DISPLAY '  TOTAL FEES.......: ' WS-FEE-TOTAL.
002740 END-850-DISPLAY-RUN-TOTALS.
002750     EXIT.
002760     EJECT.
002770*
002780 900-OPEN-FILES SECTION.
002790 900-010.
002800     OPEN I-O    ACCOUNT-MASTER.
002810     OPEN OUTPUT TRANSACTION-LEDGER.
002820     IF  WS-ACCTMSTR-STATUS NOT = '00'
002830         DISPLAY 'BKMFEES - ERROR OPENING ACCOUNT-MASTER RC='
002840                 WS-ACCTMSTR-STATUS
002850         MOVE 16 TO RETURN-CODE
002860         SET BKMF-ACCTMSTR-AT-EOF TO TRUE
002870     END-IF.
002880 END-900-OPEN-FILES.
002890     EXIT.
002900     EJECT.
002910*
002920 905-CLOSE-FILES SECTION.
002930 905-010.
002940     CLOSE ACCOUNT-MASTER.
002950     CLOSE TRANSACTION-LEDGER.
002960     CLOSE RUN-TOTALS.
002970 END-905-CLOSE-FILES.
002980     EXIT.
002990     EJECT.
003000*
003010 920-WRITE-RUN-TOTALS SECTION.
003020 920-010.
003030     OPEN EXTEND RUN-TOTALS.
003040     SET BKCT-STEP-FEES TO TRUE.
003050     MOVE WS-FEE-ACCOUNTS TO BKCT-FEE-ACCOUNTS.
003060     MOVE WS-FEE-TOTAL    TO BKCT-FEE-TOTAL.
003070     WRITE BKCT-RECORD.
003080 END-920-WRITE-RUN-TOTALS.
003090     EXIT.
003100*
003110*  END OF PROGRAM BKMFEES
