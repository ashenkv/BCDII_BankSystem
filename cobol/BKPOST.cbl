000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BKPOST.
000300 AUTHOR.       R.L.HARGROVE.
000310 INSTALLATION. PIEDMONT TRUST DATA CENTER.
000320 DATE-WRITTEN. MARCH 1988.
000330 DATE-COMPILED.
000340 SECURITY.     PIEDMONT TRUST - INTERNAL USE ONLY.
000350*
000351*-------------------------------------------------------------*
000352*                                                             *
000353*               @BANNER_START@                                *
000354*      bkpost.cbl                                             *
000355*      (C) Copyright 1988 Piedmont Trust Data Center.         *
000356*                       All Rights Reserved.                  *
000357*                                                              *
000358* Element of the Deposit Accounting nightly batch suite.      *
000359*               @BANNER_END@                                  *
000360*                                                             *
000361*-------------------------------------------------------------*
000362*
000363***************************************************************
000364*    DESCRIPTION
000365*
000366* This module is CALLed by every program in the Deposit
000367* Accounting suite that has to mutate an account balance -
000368* BKTRPST for ordinary posting, BKINTAC for the daily interest
000369* credit, and BKMFEES for the daily maintenance fee debit. It
000370* centralizes the four balance rules (validate a withdrawal
000371* amount, add funds, deduct funds, recompute available
000372* balance) in one place, in the same way SAM2V is CALLed by
000373* SAM1 to keep one calculation out of the calling programs.
000374* It performs no file I/O of its own.
000375*
000390***************************************************************
000391*     AMENDMENT HISTORY
000392*
000393*      DATE         AUTHOR          DESCRIPTION
000394*      03/11/88     R.L.HARGROVE    ORIGINAL PROGRAM
000395*      04/18/90     J.T.BOWDEN      ADDED OVERDRAFT LIMIT TO
000396*                                   THE WITHDRAWAL EDIT
000397*      09/22/91     J.T.BOWDEN      ADDED RECOMPUTE-AVAILABLE
000398*                                   FUNCTION FOR THE NIGHTLY
000399*                                   RECONCILIATION RUN
000400*      11/03/98     P.A.SEALS       Y2K REVIEW - NO DATE
000401*                                   FIELDS IN THIS MODULE,
000402*                                   NO CHANGE REQUIRED
000403*      02/14/99     P.A.SEALS       Y2K SIGN-OFF
000404*      07/30/01     R.L.HARGROVE    CR#4471 - DEDUCT-FUNDS NOW
000405*                                   RE-VALIDATES BEFORE POSTING
000406*                                   RATHER THAN TRUSTING THE
000407*                                   CALLER'S OWN EDIT
000408*      05/12/04     T.N.OKAFOR      CR#5588 - CLARIFIED RETURN
000409*                                   CODES FOR THE FEE RUN
000410*
000411***************************************************************
000412*     FILES
000413*
000414*     NONE - THIS IS A CALCULATION-ONLY SUBROUTINE.
000415*
000416***************************************************************
000417*     COPYBOOKS
000418*
000419*     NONE.
000420*
000421***************************************************************
000422*
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER. IBM-370.
000460 OBJECT-COMPUTER. IBM-370.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM
000490     CLASS POSITIVE-SIGN IS '+'
000500     UPSI-0 ON STATUS IS BKPO-TRACE-SWITCH-ON.
000510*
000520 DATA DIVISION.
000530 WORKING-STORAGE SECTION.
000540*
000550 01  WS-DEBUG-DETAILS.
000560     05  FILLER                        PIC X(32)
000570         VALUE 'BKPOST-------WORKING STORAGE  '.
000580     05  WS-CALL-COUNT                 PIC S9(7) COMP-3
000590         VALUE +0.
000595 01  WS-DEBUG-DETAILS-X REDEFINES WS-DEBUG-DETAILS.
000596     05  FILLER                        PIC X(32).
000597     05  WS-CALL-COUNT-X               PIC X(4).
000600*
000610 01  WS-WORK-AREAS.
000620     05  WS-CANDIDATE-BALANCE          PIC S9(13)V9(2) COMP-3
000630         VALUE +0.
000640     05  WS-CANDIDATE-AVAILABLE        PIC S9(13)V9(2) COMP-3
000650         VALUE +0.
000660     05  WS-ZERO-TEST                  PIC S9(13)V9(2) COMP-3
000670         VALUE +0.
000680*
000690* WS-WORK-AREAS-X gives the trace routine a printable view of
000700* the same bytes without disturbing the packed arithmetic
000710* fields above.
000720*
000730 01  WS-WORK-AREAS-X REDEFINES WS-WORK-AREAS.
000740     05  WS-CANDIDATE-BALANCE-X        PIC X(8).
000750     05  WS-CANDIDATE-AVAILABLE-X      PIC X(8).
000760     05  WS-ZERO-TEST-X                PIC X(8).
000770*
000780 01  WS-CALL-COUNTERS.
000790     05  WS-VALIDATE-CALLS             PIC S9(7) COMP-3
000800         VALUE +0.
000810     05  WS-ADD-CALLS                  PIC S9(7) COMP-3
000820         VALUE +0.
000830     05  WS-DEDUCT-CALLS               PIC S9(7) COMP-3
000840         VALUE +0.
000850     05  WS-RECOMPUTE-CALLS            PIC S9(7) COMP-3
000860         VALUE +0.
000870     05  FILLER                        PIC X(4).
000880*
000890 01  WS-CALL-COUNTERS-BY-RC REDEFINES WS-CALL-COUNTERS.
000900     05  WS-CALLS-RC-OK                PIC S9(7) COMP-3.
000910     05  WS-CALLS-RC-BAD-AMOUNT        PIC S9(7) COMP-3.
000920     05  WS-CALLS-RC-INSUFFICIENT      PIC S9(7) COMP-3.
000930     05  FILLER                        PIC X(11).
000940*
000950 01  BKPO-TRACE-SWITCH-ON              PIC X VALUE 'N'.
000960     88  BKPO-TRACE-IS-ON              VALUE 'Y'.
000970*
000980***************************************************************
000990 LINKAGE SECTION.
001000***************************************************************
001010*
001020 01  BKPO-LINKAGE.
001030     05  BKPO-FUNCTION-CODE            PIC X(1).
001040         88  BKPO-FN-VALIDATE-WD           VALUE 'V'.
001050         88  BKPO-FN-ADD-FUNDS             VALUE 'D'.
001060         88  BKPO-FN-DEDUCT-FUNDS          VALUE 'W'.
001070         88  BKPO-FN-RECOMPUTE-AVAIL       VALUE 'R'.
001080     05  BKPO-AMOUNT                   PIC S9(13)V9(2) COMP-3.
001090     05  BKPO-BALANCE                  PIC S9(13)V9(2) COMP-3.
001100     05  BKPO-AVAILABLE-BALANCE        PIC S9(13)V9(2) COMP-3.
001110     05  BKPO-OVERDRAFT-LIMIT          PIC S9(13)V9(2) COMP-3.
001120     05  BKPO-RETURN-CODE              PIC X(1).
001130         88  BKPO-RC-OK                    VALUE '0'.
001140         88  BKPO-RC-BAD-AMOUNT            VALUE '1'.
001150         88  BKPO-RC-INSUFFICIENT-FDS      VALUE '2'.
001160*
001170***************************************************************
001180 PROCEDURE DIVISION USING BKPO-LINKAGE.
001190***************************************************************
001200*
001210 000-MAIN SECTION.
001220 000-010.
001230     ADD +1 TO WS-CALL-COUNT.
001240     EVALUATE TRUE
001250         WHEN BKPO-FN-VALIDATE-WD
001260             PERFORM 100-VALIDATE-WITHDRAWAL
001270         WHEN BKPO-FN-ADD-FUNDS
001280             PERFORM 200-ADD-FUNDS
001290         WHEN BKPO-FN-DEDUCT-FUNDS
001300             PERFORM 300-DEDUCT-FUNDS
001310         WHEN BKPO-FN-RECOMPUTE-AVAIL
001320             PERFORM 400-RECOMPUTE-AVAILABLE
001330         WHEN OTHER
001340             SET BKPO-RC-BAD-AMOUNT TO TRUE
001350     END-EVALUATE.
001360 000-020.
001370     GOBACK.
001380 END-000-MAIN.
001390     EXIT.
001400     EJECT.
001410*
001420 100-VALIDATE-WITHDRAWAL SECTION.
001430*
001440* Business Rule 1 - amount must be > 0, and amount must not
001450* exceed available balance plus the account's overdraft
001460* limit. Used both for withdrawals in their own right and as
001470* the source-side edit for a transfer.
001480*
001490 100-010.
001500     ADD +1 TO WS-VALIDATE-CALLS.
001510     IF  BKPO-AMOUNT NOT > ZERO
001520         SET BKPO-RC-BAD-AMOUNT TO TRUE
001530     ELSE
001540         IF  BKPO-AMOUNT >
001550                 BKPO-AVAILABLE-BALANCE + BKPO-OVERDRAFT-LIMIT
001560             SET BKPO-RC-INSUFFICIENT-FDS TO TRUE
001570         ELSE
001580             SET BKPO-RC-OK TO TRUE
001590         END-IF
001600     END-IF.
001610 END-100-VALIDATE-WITHDRAWAL.
001620     EXIT.
001630     EJECT.
001640*
001650 200-ADD-FUNDS SECTION.
001660*
001670* Business Rule 2 - a positive amount is added to both the
001680* ledger balance and the available balance. A non-positive
001690* amount is rejected without disturbing either balance; this
001700* mirrors the CALLing programs' own amount edit (Rule 10) but
001710* is repeated here so BKPOST is safe to CALL on its own.
001720*
001730 200-010.
001740     ADD +1 TO WS-ADD-CALLS.
001750     IF  BKPO-AMOUNT NOT > ZERO
001760         SET BKPO-RC-BAD-AMOUNT TO TRUE
001770     ELSE
001780         ADD BKPO-AMOUNT TO BKPO-BALANCE
001790         ADD BKPO-AMOUNT TO BKPO-AVAILABLE-BALANCE
001800         SET BKPO-RC-OK TO TRUE
001810     END-IF.
001820 END-200-ADD-FUNDS.
001830     EXIT.
001840     EJECT.
001850*
001860 300-DEDUCT-FUNDS SECTION.
001870*
001880* Business Rule 3 - funds are deducted only if the withdrawal
001890* amount validates (Rule 1). CR#4471 made this SECTION
001900* re-validate for itself, rather than trusting that the
001910* caller already checked, after a coding error in an early
001920* release of BKTRPST deducted a fee that had never been
001930* validated.
001940*
001950 300-010.
001960     ADD +1 TO WS-DEDUCT-CALLS.
001970     PERFORM 100-VALIDATE-WITHDRAWAL.
001980     IF  BKPO-RC-OK
001990         SUBTRACT BKPO-AMOUNT FROM BKPO-BALANCE
002000         SUBTRACT BKPO-AMOUNT FROM BKPO-AVAILABLE-BALANCE
002010     END-IF.
002020 END-300-DEDUCT-FUNDS.
002030     EXIT.
002040     EJECT.
002050*
002060 400-RECOMPUTE-AVAILABLE SECTION.
002070*
002080* Business Rule 7 - the available balance is recomputed as
002090* the greater of the ledger balance or zero. Used by BKMFEES
002100* during the nightly reconciliation pass.
002110*
002120 400-010.
002130     ADD +1 TO WS-RECOMPUTE-CALLS.
002140     MOVE BKPO-BALANCE TO WS-CANDIDATE-BALANCE.
002150     IF  WS-CANDIDATE-BALANCE > ZERO
002160         MOVE WS-CANDIDATE-BALANCE TO BKPO-AVAILABLE-BALANCE
002170     ELSE
002180         MOVE ZERO TO BKPO-AVAILABLE-BALANCE
002190     END-IF.
002200     SET BKPO-RC-OK TO TRUE.
002210 END-400-RECOMPUTE-AVAILABLE.
002220     EXIT.
002230*
002240*  END OF PROGRAM BKPOST
