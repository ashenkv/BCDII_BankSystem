000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BKSUMRPT.
000300 AUTHOR.       R.L.HARGROVE.
000310 INSTALLATION. PIEDMONT TRUST DATA CENTER.
000320 DATE-WRITTEN. JUNE 1994.
000330 DATE-COMPILED.
000340 SECURITY.     PIEDMONT TRUST - INTERNAL USE ONLY.
000350*
000351*-------------------------------------------------------------*
000352*                                                             *
000353*               @BANNER_START@                                *
000354*      bksumrpt.cbl                                           *
000355*      (C) Copyright 1994 Piedmont Trust Data Center.         *
000356*                       All Rights Reserved.                  *
000357*                                                              *
000358* Element of the Deposit Accounting nightly batch suite.      *
000359*               @BANNER_END@                                  *
000360*                                                             *
000361*-------------------------------------------------------------*
000362*
000363***************************************************************
000364*    DESCRIPTION
000365*
000366* Job step 7, and last, of the nightly run. Reads back the
000367* control-total records written by BKTRPST, BKINTAC and BKMFEES
000368* on RUN-TOTALS and prints the one summary report operations
000369* reviews every morning. Written as its own step, rather than
000370* folded into the posting programs, so that the report can be
000371* rerun on its own if a print form jams without re-running the
000372* whole posting suite.
000373*
000390***************************************************************
000391*     AMENDMENT HISTORY
000392*
000393*      DATE         AUTHOR          DESCRIPTION
000394*      06/02/94     R.L.HARGROVE    ORIGINAL PROGRAM
000395*      11/09/98     P.A.SEALS       Y2K - RUN DATE HEADING NOW
000396*                                   PRINTS CCYY-MM-DD
000397*      02/14/99     P.A.SEALS       Y2K SIGN-OFF
000398*      05/12/04     T.N.OKAFOR      CR#5593 - REPORT NOW READS
000399*                                   RUN-TOTALS INSTEAD OF TAKING
000400*                                   THE FOUR COUNTS ON PARM CARDS
000401*
000402***************************************************************
000403*     FILES
000404*
000405*     RUNTOTLS - RUN-TOTALS      READ
000406*     SUMMRPT  - SUMMARY-REPORT  WRITE
000407*
000408***************************************************************
000409*     UTILITIES
000410*
000411*     NONE.
000412*
000413***************************************************************
000414*     COPYBOOKS
000415*
000416*     BKWCTOT - Working storage layout of the RUN-TOTALS record.
000417*
000418***************************************************************
000419*
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER. IBM-370.
000470 OBJECT-COMPUTER. IBM-370.
000480 SPECIAL-NAMES.
000490     C01 IS TOP-OF-FORM
000500     UPSI-0 ON STATUS IS BKSR-TRACE-SWITCH-ON.
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT RUN-TOTALS ASSIGN TO RUNTOTLS
000540         ORGANIZATION IS LINE SEQUENTIAL
000550         FILE STATUS  IS WS-RUNTOTLS-STATUS.
000560*
000570     SELECT SUMMARY-REPORT ASSIGN TO SUMMRPT
000580         ORGANIZATION IS LINE SEQUENTIAL
000590         FILE STATUS  IS WS-SUMMRPT-STATUS.
000600*
000610 DATA DIVISION.
000620 FILE SECTION.
000630*
000640 FD  RUN-TOTALS
000650     LABEL RECORDS ARE STANDARD.
000660     COPY BKWCTOT.
000670*
000680 FD  SUMMARY-REPORT
000690     LABEL RECORDS ARE STANDARD
000700     RECORDING MODE IS F.
000710 01  BKSR-PRINT-LINE                PIC X(132).
000720*
000730***************************************************************
000740 WORKING-STORAGE SECTION.
000750***************************************************************
000760*
000770 01  WS-DEBUG-DETAILS.
000780     05  FILLER                        PIC X(32)
000790         VALUE 'BKSUMRPT-----WORKING STORAGE  '.
000800     05  WS-RUN-DATE                   PIC 9(8) VALUE ZERO.
000810*
000820 01  WS-FILE-STATUSES.
000830     05  WS-RUNTOTLS-STATUS            PIC X(2) VALUE SPACES.
000840     05  WS-SUMMRPT-STATUS             PIC X(2) VALUE SPACES.
000850*
000860 01  WS-SWITCHES.
000870     05  WS-RUNTOTLS-EOF               PIC X    VALUE 'N'.
000880         88  BKSR-RUNTOTLS-AT-EOF          VALUE 'Y'.
000890     05  BKSR-TRACE-SWITCH-ON          PIC X    VALUE 'N'.
000900*
000910 01  WS-REPORT-TOTALS.
000920     05  WS-RPT-DEP-COUNT              PIC S9(9) COMP-3
000930         VALUE +0.
000940     05  WS-RPT-DEP-AMOUNT             PIC S9(13)V9(2) COMP-3
000950         VALUE +0.
000960     05  WS-RPT-WD-COUNT               PIC S9(9) COMP-3
000970         VALUE +0.
000980     05  WS-RPT-WD-AMOUNT              PIC S9(13)V9(2) COMP-3
000990         VALUE +0.
001000     05  WS-RPT-TR-COUNT               PIC S9(9) COMP-3
001010         VALUE +0.
001020     05  WS-RPT-TR-AMOUNT              PIC S9(13)V9(2) COMP-3
001030         VALUE +0.
001040     05  WS-RPT-REJECT-COUNT           PIC S9(9) COMP-3
001050         VALUE +0.
001060     05  WS-RPT-SCHED-PROCESSED        PIC S9(9) COMP-3
001070         VALUE +0.
001080     05  WS-RPT-SCHED-FAILED           PIC S9(9) COMP-3
001090         VALUE +0.
001100     05  WS-RPT-INT-ACCOUNTS           PIC S9(9) COMP-3
001110         VALUE +0.
001120     05  WS-RPT-INT-TOTAL              PIC S9(13)V9(2) COMP-3
001130         VALUE +0.
001140     05  WS-RPT-FEE-ACCOUNTS           PIC S9(9) COMP-3
001150         VALUE +0.
001160     05  WS-RPT-FEE-TOTAL              PIC S9(13)V9(2) COMP-3
001170         VALUE +0.
001180 01  WS-REPORT-TOTALS-PRT REDEFINES WS-REPORT-TOTALS.
001190     05  FILLER                        PIC X(84).
001200*
001210***************************************************************
001220*     REPORT LINE LAYOUTS
001230***************************************************************
001240*
001250 01  WS-HEADING-LINE-1.
001260     05  FILLER                     PIC X(37)
001270         VALUE 'BANK BATCH PROCESSING SUMMARY REPORT'.
001280     05  FILLER                     PIC X(13) VALUE SPACES.
001290     05  FILLER                     PIC X(9) VALUE 'RUN DATE:'.
001300     05  FILLER                     PIC X(1) VALUE SPACE.
001310     05  HL1-RUN-DATE               PIC X(10).
001320     05  FILLER                     PIC X(62) VALUE SPACES.
001330*
001340 01  WS-HEADING-LINE-1-X REDEFINES WS-HEADING-LINE-1.
001350     05  FILLER                     PIC X(132).
001360*
001370 01  WS-SECTION-HEADING.
001380     05  SH-TITLE                  PIC X(30).
001390     05  FILLER                     PIC X(102) VALUE SPACES.
001400*
001410 01  WS-DETAIL-LINE-2-COUNT.
001420     05  FILLER                     PIC X(2)  VALUE SPACES.
001430     05  DL2-LABEL                  PIC X(14).
001440     05  FILLER                     PIC X(11) VALUE 'PROCESSED: '.
001450     05  DL2-COUNT                  PIC ZZZZ9.
001460     05  FILLER                     PIC X(16) VALUE
001470         '   TOTAL AMOUNT:'.
001480     05  DL2-AMOUNT                 PIC ZZZ,ZZZ,ZZ9.99.
001490     05  FILLER                     PIC X(63) VALUE SPACES.
001500*
001510 01  WS-DETAIL-LINE-REJECT.
001520     05  FILLER                     PIC X(2)  VALUE SPACES.
001530     05  FILLER                     PIC X(14) VALUE 'REJECTED'.
001540     05  FILLER                     PIC X(11) VALUE 'COUNT:     '.
001550     05  DLR-COUNT                  PIC ZZZZ9.
001560     05  FILLER                     PIC X(90) VALUE SPACES.
001570*
001580 01  WS-DETAIL-LINE-INTEREST.
001590     05  FILLER                     PIC X(2)  VALUE SPACES.
001600     05  FILLER                     PIC X(21) VALUE
001610         'ACCOUNTS PROCESSED: '.
001620     05  DLI-COUNT                  PIC ZZZZ9.
001630     05  FILLER                     PIC X(23) VALUE
001640         '        TOTAL INTEREST PAID:'.
001650     05  DLI-AMOUNT                 PIC ZZZ,ZZZ,ZZ9.99.
001660     05  FILLER                     PIC X(63) VALUE SPACES.
001670*
001680 01  WS-DETAIL-LINE-FEES.
001690     05  FILLER                     PIC X(2)  VALUE SPACES.
001700     05  FILLER                     PIC X(19) VALUE
001710         'ACCOUNTS CHARGED: '.
001720     05  DLF-COUNT                  PIC ZZZZ9.
001730     05  FILLER                     PIC X(25) VALUE
001740         '        TOTAL FEES COLLECTED:'.
001750     05  DLF-AMOUNT                 PIC ZZZ,ZZZ,ZZ9.99.
001760     05  FILLER                     PIC X(61) VALUE SPACES.
001770*
001780 01  WS-DETAIL-LINE-SCHED.
001790     05  FILLER                     PIC X(2)  VALUE SPACES.
001800     05  FILLER                     PIC X(11) VALUE
001810         'PROCESSED: '.
001820     05  DLS-PROCESSED              PIC ZZZZ9.
001830     05  FILLER                     PIC X(9)  VALUE
001840         '   FAILED:'.
001850     05  DLS-FAILED                 PIC ZZZZ9.
001860     05  FILLER                     PIC X(99) VALUE SPACES.
001870*
001880***************************************************************
001890 PROCEDURE DIVISION.
001900***************************************************************
001910*
001920 000-MAIN SECTION.
001930 000-010.
001940     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
001950     PERFORM 900-OPEN-FILES.
001960     PERFORM A-ACCUMULATE-TOTALS THRU A-EXIT
001970         UNTIL BKSR-RUNTOTLS-AT-EOF.
001980     PERFORM 500-PRINT-REPORT.
001990     PERFORM 905-CLOSE-FILES.
002000     GOBACK.
002010 END-000-MAIN.
002020     EXIT.
002030     EJECT.
002040*
002050 A-ACCUMULATE-TOTALS SECTION.
002060*
002070* One RUN-TOTALS record from each of BKTRPST (posting and
002080* scheduled), BKINTAC and BKMFEES is folded in here by
002090* BKCT-STEP-CODE - the REDEFINES on BKWCTOT tell us which
002100* group of counters the record is carrying.
002110*
002120 A-010.
002130     READ RUN-TOTALS
002140         AT END
002150             SET BKSR-RUNTOTLS-AT-EOF TO TRUE
002160             GO TO A-EXIT
002170     END-READ.
002180     EVALUATE TRUE
002190         WHEN BKCT-STEP-POSTING
002200             ADD BKCT-DEP-COUNT     TO WS-RPT-DEP-COUNT
002210             ADD BKCT-DEP-AMOUNT    TO WS-RPT-DEP-AMOUNT
002220             ADD BKCT-WD-COUNT      TO WS-RPT-WD-COUNT
002230             ADD BKCT-WD-AMOUNT     TO WS-RPT-WD-AMOUNT
002240             ADD BKCT-TR-COUNT      TO WS-RPT-TR-COUNT
002250             ADD BKCT-TR-AMOUNT     TO WS-RPT-TR-AMOUNT
002260             ADD BKCT-REJECT-COUNT  TO WS-RPT-REJECT-COUNT
002270         WHEN BKCT-STEP-SCHEDULED
002280             ADD BKCT-SCHED-PROCESSED TO WS-RPT-SCHED-PROCESSED
002290             ADD BKCT-SCHED-FAILED    TO WS-RPT-SCHED-FAILED
002300         WHEN BKCT-STEP-INTEREST
002310             ADD BKCT-INT-ACCOUNTS  TO WS-RPT-INT-ACCOUNTS
002320             ADD BKCT-INT-TOTAL     TO WS-RPT-INT-TOTAL
002330         WHEN BKCT-STEP-FEES
002340             ADD BKCT-FEE-ACCOUNTS  TO WS-RPT-FEE-ACCOUNTS
002350             ADD BKCT-FEE-TOTAL     TO WS-RPT-FEE-TOTAL
002360         WHEN OTHER
002370             DISPLAY 'BKSUMRPT - UNKNOWN RUN-TOTALS STEP CODE '
002380                     BKCT-STEP-CODE
002390     END-EVALUATE.
002400 A-EXIT.
002410     EXIT.
002420     EJECT.
002430*
002440 500-PRINT-REPORT SECTION.
002450 500-010.
002460     PERFORM 510-PRINT-HEADING.
002470     PERFORM 520-PRINT-POSTING-BLOCK.
002480     PERFORM 530-PRINT-INTEREST-BLOCK.
002490     PERFORM 540-PRINT-FEES-BLOCK.
002500     PERFORM 550-PRINT-SCHEDULED-BLOCK.
002510 END-500-PRINT-REPORT.
002520     EXIT.
002530     EJECT.
002540*
002550 510-PRINT-HEADING SECTION.
002560 510-010.
002570     STRING WS-RUN-DATE (1:4) '-' WS-RUN-DATE (5:2) '-'
002580         WS-RUN-DATE (7:2) DELIMITED BY SIZE INTO HL1-RUN-DATE.
002590     WRITE BKSR-PRINT-LINE FROM WS-HEADING-LINE-1.
002600     MOVE SPACES TO BKSR-PRINT-LINE.
002610     WRITE BKSR-PRINT-LINE.
002620 END-510-PRINT-HEADING.
002630     EXIT.
002640     EJECT.
002650*
002660 520-PRINT-POSTING-BLOCK SECTION.
002670 520-010.
002680     MOVE SPACES TO WS-SECTION-HEADING.
002690     MOVE 'TRANSACTION POSTING' TO SH-TITLE.
002700     WRITE BKSR-PRINT-LINE FROM WS-SECTION-HEADING.
002710     MOVE 'DEPOSITS      ' TO DL2-LABEL.
002720     MOVE WS-RPT-DEP-COUNT  TO DL2-COUNT.
002730     MOVE WS-RPT-DEP-AMOUNT TO DL2-AMOUNT.
002740     WRITE BKSR-PRINT-LINE FROM WS-DETAIL-LINE-2-COUNT.
002750     MOVE 'WITHDRAWALS   ' TO DL2-LABEL.
002760     MOVE WS-RPT-WD-COUNT   TO DL2-COUNT.
002770     MOVE WS-RPT-WD-AMOUNT  TO DL2-AMOUNT.
002780     WRITE BKSR-PRINT-LINE FROM WS-DETAIL-LINE-2-COUNT.
002790     MOVE 'TRANSFERS     ' TO DL2-LABEL.
002800     MOVE WS-RPT-TR-COUNT   TO DL2-COUNT.
002810     MOVE WS-RPT-TR-AMOUNT  TO DL2-AMOUNT.
002820     WRITE BKSR-PRINT-LINE FROM WS-DETAIL-LINE-2-COUNT.
002830     MOVE WS-RPT-REJECT-COUNT TO DLR-COUNT.
002840     WRITE BKSR-PRINT-LINE FROM WS-DETAIL-LINE-REJECT.
002850     MOVE SPACES TO BKSR-PRINT-LINE.
002860     WRITE BKSR-PRINT-LINE.
002870 END-520-PRINT-POSTING-BLOCK.
002880     EXIT.
002890     EJECT.
002900*
002910 530-PRINT-INTEREST-BLOCK SECTION.
002920 530-010.
002930     MOVE SPACES TO WS-SECTION-HEADING.
002940     MOVE 'DAILY INTEREST' TO SH-TITLE.
002950     WRITE BKSR-PRINT-LINE FROM WS-SECTION-HEADING.
002960     MOVE WS-RPT-INT-ACCOUNTS TO DLI-COUNT.
002970     MOVE WS-RPT-INT-TOTAL    TO DLI-AMOUNT.
002980     WRITE BKSR-PRINT-LINE FROM WS-DETAIL-LINE-INTEREST.
002990     MOVE SPACES TO BKSR-PRINT-LINE.
003000     WRITE BKSR-PRINT-LINE.
003010 END-530-PRINT-INTEREST-BLOCK.
003020     EXIT.
003030     EJECT.
003040*
003050 540-PRINT-FEES-BLOCK SECTION.
003060 540-010.
003070     MOVE SPACES TO WS-SECTION-HEADING.
003080     MOVE 'DAILY MAINTENANCE FEES' TO SH-TITLE.
003090     WRITE BKSR-PRINT-LINE FROM WS-SECTION-HEADING.
003100     MOVE WS-RPT-FEE-ACCOUNTS TO DLF-COUNT.
003110     MOVE WS-RPT-FEE-TOTAL    TO DLF-AMOUNT.
003120     WRITE BKSR-PRINT-LINE FROM WS-DETAIL-LINE-FEES.
003130     MOVE SPACES TO BKSR-PRINT-LINE.
003140     WRITE BKSR-PRINT-LINE.
003150 END-540-PRINT-FEES-BLOCK.
003160     EXIT.
003170     EJECT.
003180*
003190 550-PRINT-SCHEDULED-BLOCK SECTION.
003200 550-010.
003210     MOVE SPACES TO WS-SECTION-HEADING.
003220     MOVE 'SCHEDULED TRANSACTIONS' TO SH-TITLE.
003230     WRITE BKSR-PRINT-LINE FROM WS-SECTION-HEADING.
003240     MOVE WS-RPT-SCHED-PROCESSED TO DLS-PROCESSED.
003250     MOVE WS-RPT-SCHED-FAILED    TO DLS-FAILED.
003260     WRITE BKSR-PRINT-LINE FROM WS-DETAIL-LINE-SCHED.
003270 END-550-PRINT-SCHEDULED-BLOCK.
003280     EXIT.
003290     EJECT.
003300*
003310 900-OPEN-FILES SECTION.
003320 900-010.
003330     OPEN INPUT  RUN-TOTALS.
003340     OPEN OUTPUT SUMMARY-REPORT.
003350     IF  WS-RUNTOTLS-STATUS NOT = '00'
003360         DISPLAY 'BKSUMRPT - ERROR OPENING RUN-TOTALS RC='
003370                 WS-RUNTOTLS-STATUS
003380         MOVE 16 TO RETURN-CODE
003390         SET BKSR-RUNTOTLS-AT-EOF TO TRUE
003400     END-IF.
003410 END-900-OPEN-FILES.
003420     EXIT.
003430     EJECT.
003440*
003450 905-CLOSE-FILES SECTION.
003460 905-010.
003470     CLOSE RUN-TOTALS.
003480     CLOSE SUMMARY-REPORT.
003490 END-905-CLOSE-FILES.
003500     EXIT.
003510*
003520*  END OF PROGRAM BKSUMRPT
