000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BKTRPST.
000300 AUTHOR.       R.L.HARGROVE.
000310 INSTALLATION. PIEDMONT TRUST DATA CENTER.
000320 DATE-WRITTEN. MARCH 1988.
000330 DATE-COMPILED.
000340 SECURITY.     PIEDMONT TRUST - INTERNAL USE ONLY.
000350*
000351*-------------------------------------------------------------*
000352*                                                             *
000353*               @BANNER_START@                                *
000354*      bktrpst.cbl                                            *
000355*      (C) Copyright 1988 Piedmont Trust Data Center.         *
000356*                       All Rights Reserved.                  *
000357*                                                              *
000358* Element of the Deposit Accounting nightly batch suite.      *
000359*               @BANNER_END@                                  *
000360*                                                             *
000361*-------------------------------------------------------------*
000362*
000363***************************************************************
000364*    DESCRIPTION
000365*
000366* Job step 3 of the nightly Deposit Accounting run - posts the
000367* day's deposit, withdrawal and transfer deck against the
000368* Account Master, then makes a second pass of the same deck to
000369* pick up scheduled items that have come due. Every input
000370* record, good or bad, is written back out to the Transaction
000371* Ledger; a rejected record is marked FAILED on the ledger
000372* rather than dropped, so the ledger always balances one-for-
000373* one against the deck that produced it.
000374*
000375* The balance arithmetic itself lives in BKPOST, called from
000376* here exactly as SAM1 calls SAM2V - this program's job is the
000377* file handling and the per-record edits (Rules 8, 10, 11)
000378* around that arithmetic.
000379*
000390***************************************************************
000391*     AMENDMENT HISTORY
000392*
000393*      DATE         AUTHOR          DESCRIPTION
000394*      03/11/88     R.L.HARGROVE    ORIGINAL PROGRAM - DEPOSIT
000395*                                   AND WITHDRAWAL POSTING ONLY
000396*      04/18/90     J.T.BOWDEN      ADDED TRANSFER POSTING
000397*      09/22/91     J.T.BOWDEN      ADDED THE SECOND PASS FOR
000398*                                   SCHEDULED TRANSACTIONS
000399*      11/09/98     P.A.SEALS       Y2K - DATES REDEFINED AS
000400*                                   CCYYMMDD, SCHEDULED-DATE
000401*                                   COMPARE NOW A STRAIGHT
000402*                                   NUMERIC COMPARE
000403*      02/14/99     P.A.SEALS       Y2K SIGN-OFF
000404*      07/30/01     R.L.HARGROVE    CR#4471 - SEE BKPOST LOG
000405*      05/12/04     T.N.OKAFOR      CR#5590 - LEDGER NOW WRITTEN
000406*                                   FOR REJECTED RECORDS TOO,
000407*                                   PER AUDIT REQUEST, INSTEAD
000408*                                   OF ONLY FOR POSTED ONES
000409*      06/02/06     T.N.OKAFOR      CR#6018 - TRANSFER'S
000410*                                   DEPOSIT-SIDE AND WITHDRAWAL-
000411*                                   SIDE BKPOST CALLS WERE NOT
000412*                                   CHECKED FOR A BAD RETURN
000413*                                   CODE, SO A FAILED POST COULD
000414*                                   STILL BE MARKED COMPLETED AND
000415*                                   REWRITTEN. ADDED THE SAME
000416*                                   NOT WS-BP-RC-OK GUARD USED
000417*                                   AT 400-010.
000418*
000419***************************************************************
000420*     FILES
000421*
000422*     TRANSIN  - TRANSACTION-INPUT     READ (two passes)
000423*     ACCTMSTR - ACCOUNT-MASTER        READ, REWRITE
000424*     TRANLDGR - TRANSACTION-LEDGER    WRITE
000425*     RUNTOTLS - RUN-TOTALS            WRITE
000426*
000427***************************************************************
000428*     UTILITIES
000429*
000430*     CALL 'BKPOST' - balance validate/add/deduct/recompute.
000431*
000432***************************************************************
000433*     COPYBOOKS
000434*
000436*     BKWACCT - Working storage layout of the Account Master
000437*               record.
000438*     BKWTRAN - Working storage layout of the Transaction
000439*               record.
000440*     BKWCTOT - Working storage layout of the RUN-TOTALS record.
000441*
000442***************************************************************
000443*
000449 ENVIRONMENT DIVISION.
000459 CONFIGURATION SECTION.
000469 SOURCE-COMPUTER. IBM-370.
000479 OBJECT-COMPUTER. IBM-370.
000489 SPECIAL-NAMES.
000499     C01 IS TOP-OF-FORM
000509     CLASS POSITIVE-AMOUNT IS '1' THRU '9'
000519     UPSI-0 ON STATUS IS BKTP-TRACE-SWITCH-ON.
000529 INPUT-OUTPUT SECTION.
000539 FILE-CONTROL.
000549     SELECT TRANSACTION-INPUT  ASSIGN TO TRANSIN
000559         ORGANIZATION IS LINE SEQUENTIAL
000569         FILE STATUS  IS WS-TRANSIN-STATUS.
000579*
000589     SELECT ACCOUNT-MASTER  ASSIGN TO ACCTMSTR
000599         ORGANIZATION IS INDEXED
000609         ACCESS MODE IS RANDOM
000619         RECORD KEY IS BKAC-NUMBER
000629         FILE STATUS  IS WS-ACCTMSTR-STATUS.
000639*
000649     SELECT TRANSACTION-LEDGER ASSIGN TO TRANLDGR
000659         ORGANIZATION IS LINE SEQUENTIAL
000669         FILE STATUS  IS WS-TRANLDGR-STATUS.
000679*
000689     SELECT RUN-TOTALS ASSIGN TO RUNTOTLS
000699         ORGANIZATION IS LINE SEQUENTIAL
000709         FILE STATUS  IS WS-RUNTOTLS-STATUS.
000719*
000729 DATA DIVISION.
000739 FILE SECTION.
000749*
000759 FD  TRANSACTION-INPUT
000769     LABEL RECORDS ARE STANDARD.
000779     COPY BKWTRAN
000789         REPLACING ==BKTN-== BY ==BKTI-==.
000799*
000809 FD  ACCOUNT-MASTER
000819     LABEL RECORDS ARE STANDARD.
000829     COPY BKWACCT.
000839*
000849 FD  TRANSACTION-LEDGER
000859     LABEL RECORDS ARE STANDARD.
000869     COPY BKWTRAN.
000879*
000889 FD  RUN-TOTALS
000899     LABEL RECORDS ARE STANDARD.
000909     COPY BKWCTOT.
000919*
000929***************************************************************
000939 WORKING-STORAGE SECTION.
000949***************************************************************
000959*
000969 01  WS-DEBUG-DETAILS.
000979     05  FILLER                        PIC X(32)
000989         VALUE 'BKTRPST------WORKING STORAGE  '.
000999     05  WS-RUN-DATE                   PIC 9(8) VALUE ZERO.
001004 01  WS-DEBUG-DETAILS-X REDEFINES WS-DEBUG-DETAILS.
001005     05  FILLER                        PIC X(32).
001006     05  WS-RUN-CCYY                   PIC 9(4).
001007     05  WS-RUN-MM                     PIC 9(2).
001008     05  WS-RUN-DD                     PIC 9(2).
001009*
001019 01  WS-FILE-STATUSES.
001029     05  WS-TRANSIN-STATUS             PIC X(2) VALUE SPACES.
001039     05  WS-ACCTMSTR-STATUS            PIC X(2) VALUE SPACES.
001049     05  WS-TRANLDGR-STATUS            PIC X(2) VALUE SPACES.
001059     05  WS-RUNTOTLS-STATUS            PIC X(2) VALUE SPACES.
001069*
001079 01  WS-SWITCHES.
001089     05  WS-TRANSIN-EOF                PIC X    VALUE 'N'.
001099         88  BKTP-TRANSIN-AT-EOF           VALUE 'Y'.
001109     05  WS-SOURCE-FOUND-SW            PIC X    VALUE 'N'.
001119         88  BKTP-SOURCE-FOUND             VALUE 'Y'.
001129     05  WS-TARGET-FOUND-SW            PIC X    VALUE 'N'.
001139         88  BKTP-TARGET-FOUND             VALUE 'Y'.
001149     05  WS-POST-OK-SW                 PIC X    VALUE 'N'.
001159         88  BKTP-POST-OK                  VALUE 'Y'.
001169     05  BKTP-TRACE-SWITCH-ON          PIC X    VALUE 'N'.
001179*
001189 01  WS-WORK-RECORD.
001199     COPY BKWTRAN
001209         REPLACING ==BKTN-== BY ==BKTW-==.
001219*
001229 01  WS-WORK-RECORD-X REDEFINES WS-WORK-RECORD.
001239     05  WS-WORK-EYE-CATCHER           PIC X(38).
001249     05  FILLER                        PIC X(53).
001254*
001255 01  WS-WORK-SOURCE-ACCT-SAVE          PIC X(110) VALUE SPACES.
001259*
001269 01  WS-BKPOST-LINKAGE.
001279     05  WS-BP-FUNCTION-CODE           PIC X(1).
001289     05  WS-BP-AMOUNT                  PIC S9(13)V9(2) COMP-3.
001299     05  WS-BP-BALANCE                 PIC S9(13)V9(2) COMP-3.
001309     05  WS-BP-AVAILABLE-BALANCE       PIC S9(13)V9(2) COMP-3.
001319     05  WS-BP-OVERDRAFT-LIMIT         PIC S9(13)V9(2) COMP-3.
001329     05  WS-BP-RETURN-CODE             PIC X(1).
001339         88  WS-BP-RC-OK                   VALUE '0'.
001349         88  WS-BP-RC-BAD-AMOUNT           VALUE '1'.
001359         88  WS-BP-RC-INSUFFICIENT-FDS     VALUE '2'.
001369*
001379 01  WS-POSTING-TOTALS.
001389     05  WS-DEP-COUNT                  PIC S9(9) COMP-3
001399         VALUE +0.
001409     05  WS-DEP-AMOUNT                 PIC S9(13)V9(2) COMP-3
001419         VALUE +0.
001429     05  WS-WD-COUNT                   PIC S9(9) COMP-3
001439         VALUE +0.
001449     05  WS-WD-AMOUNT                  PIC S9(13)V9(2) COMP-3
001459         VALUE +0.
001469     05  WS-TR-COUNT                   PIC S9(9) COMP-3
001479         VALUE +0.
001489     05  WS-TR-AMOUNT                  PIC S9(13)V9(2) COMP-3
001499         VALUE +0.
001509     05  WS-REJECT-COUNT               PIC S9(9) COMP-3
001519         VALUE +0.
001529     05  WS-SCHED-PROCESSED            PIC S9(9) COMP-3
001539         VALUE +0.
001549     05  WS-SCHED-FAILED               PIC S9(9) COMP-3
001559         VALUE +0.
001569 01  WS-POSTING-TOTALS-PRT REDEFINES WS-POSTING-TOTALS.
001579     05  FILLER                        PIC X(58).
001589*
001599***************************************************************
001609 PROCEDURE DIVISION.
001619***************************************************************
001629*
001639 000-MAIN SECTION.
001649 000-010.
001659     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
001669     PERFORM 900-OPEN-FILES.
001679     PERFORM A-POST-DECK THRU A-EXIT
001689         UNTIL BKTP-TRANSIN-AT-EOF.
001699     PERFORM 910-REOPEN-FOR-PASS-2.
001709     PERFORM E-SCHEDULED-PASS THRU E-EXIT
001719         UNTIL BKTP-TRANSIN-AT-EOF.
001729     PERFORM 920-WRITE-RUN-TOTALS.
001739     PERFORM 850-DISPLAY-RUN-TOTALS.
001749     PERFORM 905-CLOSE-FILES.
001759     GOBACK.
001769 END-000-MAIN.
001779     EXIT.
001789     EJECT.
001799*
001809 A-POST-DECK SECTION.
001819*
001829* Main posting pass (BATCH FLOW step 3). Scheduled items
001839* (BKTI-STATUS-SCHEDULED) are skipped here - they wait for the
001849* second pass below, whether or not they are due today.
001859*
001869 A-010.
001879     READ TRANSACTION-INPUT
001889         AT END
001899             SET BKTP-TRANSIN-AT-EOF TO TRUE
001909             GO TO A-EXIT
001919     END-READ.
001929     IF  BKTI-STATUS-SCHEDULED
001939         GO TO A-EXIT
001949     END-IF.
001959     MOVE BKTI-RECORD TO WS-WORK-RECORD.
001969 A-020.
001979     EVALUATE TRUE
001989         WHEN BKTW-TYPE-DEPOSIT
001999             PERFORM 200-POST-DEPOSIT
002009         WHEN BKTW-TYPE-WITHDRAWAL
002019             PERFORM 300-POST-WITHDRAWAL
002029         WHEN BKTW-TYPE-TRANSFER
002039             PERFORM 400-POST-TRANSFER
002049         WHEN OTHER
002059             SET BKTW-STATUS-FAILED TO TRUE
002069     END-EVALUATE.
002079     PERFORM B-TALLY-MAIN-PASS.
002089     PERFORM 800-WRITE-LEDGER.
002099 A-EXIT.
002109     EXIT.
002119     EJECT.
002129*
002139 B-TALLY-MAIN-PASS SECTION.
002149 B-010.
002159     IF  BKTW-STATUS-COMPLETED
002169         EVALUATE TRUE
002179             WHEN BKTW-TYPE-DEPOSIT
002189                 ADD +1 TO WS-DEP-COUNT
002199                 ADD BKTW-AMOUNT TO WS-DEP-AMOUNT
002209             WHEN BKTW-TYPE-WITHDRAWAL
002219                 ADD +1 TO WS-WD-COUNT
002229                 ADD BKTW-AMOUNT TO WS-WD-AMOUNT
002239             WHEN BKTW-TYPE-TRANSFER
002249                 ADD +1 TO WS-TR-COUNT
002259                 ADD BKTW-AMOUNT TO WS-TR-AMOUNT
002269         END-EVALUATE
002279     ELSE
002289         ADD +1 TO WS-REJECT-COUNT
002299     END-IF.
002309 END-B-TALLY-MAIN-PASS.
002319     EXIT.
002329     EJECT.
002339*
002349 200-POST-DEPOSIT SECTION.
002359*
002369* Rules 2, 8, 10 - the source account must be on the master and
002379* ACTIVE, and the amount must be strictly positive.
002389*
002399 200-010.
002409     MOVE BKTW-SOURCE-ACCOUNT TO BKAC-NUMBER.
002419     PERFORM 700-READ-ACCOUNT.
002429     IF  NOT BKTP-SOURCE-FOUND
002439         SET BKTW-STATUS-FAILED TO TRUE
002449         GO TO 200-EXIT
002459     END-IF.
002469     IF  NOT BKAC-STATUS-ACTIVE
002479         SET BKTW-STATUS-FAILED TO TRUE
002489         GO TO 200-EXIT
002499     END-IF.
002509     MOVE BKAC-BALANCE           TO BKTW-SOURCE-BAL-BEFORE.
002519     MOVE 'D'                    TO WS-BP-FUNCTION-CODE.
002529     MOVE BKTW-AMOUNT            TO WS-BP-AMOUNT.
002539     MOVE BKAC-BALANCE           TO WS-BP-BALANCE.
002549     MOVE BKAC-AVAILABLE-BALANCE TO WS-BP-AVAILABLE-BALANCE.
002559     MOVE BKAC-OVERDRAFT-LIMIT   TO WS-BP-OVERDRAFT-LIMIT.
002569     CALL 'BKPOST' USING WS-BKPOST-LINKAGE.
002579     IF  NOT WS-BP-RC-OK
002589         SET BKTW-STATUS-FAILED TO TRUE
002599         GO TO 200-EXIT
002609     END-IF.
002619     MOVE WS-BP-BALANCE           TO BKAC-BALANCE.
002629     MOVE WS-BP-AVAILABLE-BALANCE TO BKAC-AVAILABLE-BALANCE.
002639     MOVE WS-RUN-DATE             TO BKAC-LAST-TXN-DATE.
002649     MOVE BKAC-BALANCE            TO BKTW-SOURCE-BAL-AFTER.
002659     SET BKTW-STATUS-COMPLETED    TO TRUE.
002669     PERFORM 750-REWRITE-ACCOUNT.
002679 200-EXIT.
002689     EXIT.
002699     EJECT.
002709*
002719 300-POST-WITHDRAWAL SECTION.
002729*
002739* Rules 1, 8, 10 - the source account must be on the master and
002749* ACTIVE; the amount must validate against available balance
002759* plus overdraft limit.
002769*
002779 300-010.
002789     MOVE BKTW-SOURCE-ACCOUNT TO BKAC-NUMBER.
002799     PERFORM 700-READ-ACCOUNT.
002809     IF  NOT BKTP-SOURCE-FOUND
002819         SET BKTW-STATUS-FAILED TO TRUE
002829         GO TO 300-EXIT
002839     END-IF.
002849     IF  NOT BKAC-STATUS-ACTIVE
002859         SET BKTW-STATUS-FAILED TO TRUE
002869         GO TO 300-EXIT
002879     END-IF.
002889     MOVE BKAC-BALANCE           TO BKTW-SOURCE-BAL-BEFORE.
002899     MOVE 'W'                    TO WS-BP-FUNCTION-CODE.
002909     MOVE BKTW-AMOUNT            TO WS-BP-AMOUNT.
002919     MOVE BKAC-BALANCE           TO WS-BP-BALANCE.
002929     MOVE BKAC-AVAILABLE-BALANCE TO WS-BP-AVAILABLE-BALANCE.
002939     MOVE BKAC-OVERDRAFT-LIMIT   TO WS-BP-OVERDRAFT-LIMIT.
002949     CALL 'BKPOST' USING WS-BKPOST-LINKAGE.
002959     IF  NOT WS-BP-RC-OK
002969         SET BKTW-STATUS-FAILED TO TRUE
002979         GO TO 300-EXIT
002989     END-IF.
002999     MOVE WS-BP-BALANCE           TO BKAC-BALANCE.
003009     MOVE WS-BP-AVAILABLE-BALANCE TO BKAC-AVAILABLE-BALANCE.
003019     MOVE WS-RUN-DATE             TO BKAC-LAST-TXN-DATE.
003029     MOVE BKAC-BALANCE            TO BKTW-SOURCE-BAL-AFTER.
003039     SET BKTW-STATUS-COMPLETED    TO TRUE.
003049     PERFORM 750-REWRITE-ACCOUNT.
003059 300-EXIT.
003069     EXIT.
003079     EJECT.
003089*
003099 400-POST-TRANSFER SECTION.
003109*
003119* Rules 1, 8, 10, 11 - both accounts must be on the master and
003129* ACTIVE, source must differ from target, amount must be
003139* positive and the source must have sufficient funds.
003149*
003159 400-010.
003169     IF  BKTW-SOURCE-ACCOUNT = BKTW-TARGET-ACCOUNT
003179         SET BKTW-STATUS-FAILED TO TRUE
003189         GO TO 400-EXIT
003199     END-IF.
003209     MOVE BKTW-SOURCE-ACCOUNT TO BKAC-NUMBER.
003219     PERFORM 700-READ-ACCOUNT.
003229     IF  NOT BKTP-SOURCE-FOUND OR NOT BKAC-STATUS-ACTIVE
003239         SET BKTW-STATUS-FAILED TO TRUE
003249         GO TO 400-EXIT
003259     END-IF.
003269     MOVE BKAC-BALANCE           TO BKTW-SOURCE-BAL-BEFORE.
003279     MOVE 'V'                    TO WS-BP-FUNCTION-CODE.
003289     MOVE BKTW-AMOUNT            TO WS-BP-AMOUNT.
003299     MOVE BKAC-AVAILABLE-BALANCE TO WS-BP-AVAILABLE-BALANCE.
003309     MOVE BKAC-OVERDRAFT-LIMIT   TO WS-BP-OVERDRAFT-LIMIT.
003319     CALL 'BKPOST' USING WS-BKPOST-LINKAGE.
003329     IF  NOT WS-BP-RC-OK
003339         SET BKTW-STATUS-FAILED TO TRUE
003349         GO TO 400-EXIT
003359     END-IF.
003369 400-020.
003379     MOVE BKAC-RECORD TO WS-WORK-SOURCE-ACCT-SAVE.
003389     MOVE BKTW-TARGET-ACCOUNT TO BKAC-NUMBER.
003399     PERFORM 700-READ-ACCOUNT.
003409     IF  NOT BKTP-SOURCE-FOUND OR NOT BKAC-STATUS-ACTIVE
003419         SET BKTW-STATUS-FAILED TO TRUE
003429         GO TO 400-EXIT
003439     END-IF.
003449     MOVE BKAC-BALANCE           TO BKTW-TARGET-BAL-BEFORE.
003459 400-030.
003469     MOVE 'D'                    TO WS-BP-FUNCTION-CODE.
003479     MOVE BKTW-AMOUNT            TO WS-BP-AMOUNT.
003489     MOVE BKAC-BALANCE           TO WS-BP-BALANCE.
003499     MOVE BKAC-AVAILABLE-BALANCE TO WS-BP-AVAILABLE-BALANCE.
003509     MOVE BKAC-OVERDRAFT-LIMIT   TO WS-BP-OVERDRAFT-LIMIT.
003519     CALL 'BKPOST' USING WS-BKPOST-LINKAGE.
003521     IF  NOT WS-BP-RC-OK
003523         SET BKTW-STATUS-FAILED TO TRUE
003525         GO TO 400-EXIT
003527     END-IF.
003529     MOVE WS-BP-BALANCE           TO BKAC-BALANCE.
003539     MOVE WS-BP-AVAILABLE-BALANCE TO BKAC-AVAILABLE-BALANCE.
003549     MOVE WS-RUN-DATE             TO BKAC-LAST-TXN-DATE.
003559     MOVE BKAC-BALANCE            TO BKTW-TARGET-BAL-AFTER.
003569     PERFORM 750-REWRITE-ACCOUNT.
003579 400-040.
003589     MOVE WS-WORK-SOURCE-ACCT-SAVE TO BKAC-RECORD.
003599     MOVE 'W'                    TO WS-BP-FUNCTION-CODE.
003609     MOVE BKTW-AMOUNT            TO WS-BP-AMOUNT.
003619     MOVE BKAC-BALANCE           TO WS-BP-BALANCE.
003629     MOVE BKAC-AVAILABLE-BALANCE TO WS-BP-AVAILABLE-BALANCE.
003639     MOVE BKAC-OVERDRAFT-LIMIT   TO WS-BP-OVERDRAFT-LIMIT.
003649     CALL 'BKPOST' USING WS-BKPOST-LINKAGE.
003651     IF  NOT WS-BP-RC-OK
003653         SET BKTW-STATUS-FAILED TO TRUE
003655         GO TO 400-EXIT
003657     END-IF.
003659     MOVE WS-BP-BALANCE           TO BKAC-BALANCE.
003669     MOVE WS-BP-AVAILABLE-BALANCE TO BKAC-AVAILABLE-BALANCE.
003679     MOVE WS-RUN-DATE             TO BKAC-LAST-TXN-DATE.
003689     MOVE BKAC-BALANCE            TO BKTW-SOURCE-BAL-AFTER.
003699     SET BKTW-STATUS-COMPLETED    TO TRUE.
003709     PERFORM 750-REWRITE-ACCOUNT.
003719 400-EXIT.
003729     EXIT.
003739     EJECT.
003749*
003759 700-READ-ACCOUNT SECTION.
003769 700-010.
003779     READ ACCOUNT-MASTER
003789         INVALID KEY
003799             MOVE 'N' TO WS-SOURCE-FOUND-SW
003809             GO TO 700-EXIT
003819     END-READ.
003829     MOVE 'Y' TO WS-SOURCE-FOUND-SW.
003839 700-EXIT.
003849     EXIT.
003859     EJECT.
003869*
003879 750-REWRITE-ACCOUNT SECTION.
003889 750-010.
003899     REWRITE BKAC-RECORD
003909         INVALID KEY
003919             DISPLAY 'BKTRPST - REWRITE FAILED FOR ACCOUNT '
003929                     BKAC-NUMBER
003939     END-REWRITE.
003949 END-750-REWRITE-ACCOUNT.
003959     EXIT.
003969     EJECT.
003979*
003989 800-WRITE-LEDGER SECTION.
003999 800-010.
004009     MOVE WS-WORK-RECORD TO BKTN-RECORD.
004019     WRITE BKTN-RECORD.
004029 END-800-WRITE-LEDGER.
004039     EXIT.
004049     EJECT.
004059*
004069 E-SCHEDULED-PASS SECTION.
004079*
004089* BATCH FLOW step 4 - the second pass over the same deck,
004099* picking up records left SCHEDULED whose scheduled date has
004109* come due. Only TR/WD/DP are dispatched; anything else counts
004119* as an unsupported scheduled type and is failed without
004129* touching the account master.
004139*
004149 E-010.
004159     READ TRANSACTION-INPUT
004169         AT END
004179             SET BKTP-TRANSIN-AT-EOF TO TRUE
004189             GO TO E-EXIT
004199     END-READ.
004209     IF  NOT BKTI-STATUS-SCHEDULED
004219         GO TO E-EXIT
004229     END-IF.
004239     IF  BKTI-SCHEDULED-DATE > WS-RUN-DATE
004249         GO TO E-EXIT
004259     END-IF.
004269     MOVE BKTI-RECORD TO WS-WORK-RECORD.
004279 E-020.
004289     EVALUATE TRUE
004299         WHEN BKTW-TYPE-TRANSFER
004309             PERFORM 400-POST-TRANSFER
004319         WHEN BKTW-TYPE-WITHDRAWAL
004329             PERFORM 300-POST-WITHDRAWAL
004339         WHEN BKTW-TYPE-DEPOSIT
004349             PERFORM 200-POST-DEPOSIT
004359         WHEN OTHER
004369             SET BKTW-STATUS-FAILED TO TRUE
004379     END-EVALUATE.
004389     IF  BKTW-STATUS-COMPLETED
004399         ADD +1 TO WS-SCHED-PROCESSED
004409     ELSE
004419         ADD +1 TO WS-SCHED-FAILED
004429     END-IF.
004439     PERFORM 800-WRITE-LEDGER.
004449 E-EXIT.
004459     EXIT.
004469     EJECT.
004479*
004489 850-DISPLAY-RUN-TOTALS SECTION.
004499 850-010.
004509     DISPLAY 'BKTRPST - TRANSACTION POSTING RUN TOTALS'.
004519     DISPLAY '  DEPOSITS.......: ' WS-DEP-COUNT
004529             ' AMT ' WS-DEP-AMOUNT.
004539     DISPLAY '  WITHDRAWALS....: ' WS-WD-COUNT
004549             ' AMT ' WS-WD-AMOUNT.
004559     DISPLAY '  TRANSFERS......: ' WS-TR-COUNT
004569             ' AMT ' WS-TR-AMOUNT.
004579     DISPLAY '  REJECTED.......: ' WS-REJECT-COUNT.
004589     DISPLAY '  SCHED PROCESSED: ' WS-SCHED-PROCESSED.
004599     DISPLAY '  SCHED FAILED...: ' WS-SCHED-FAILED.
004609 END-850-DISPLAY-RUN-TOTALS.
004619     EXIT.
004629     EJECT.
004639*
004649 900-OPEN-FILES SECTION.
004659 900-010.
004669     OPEN INPUT  TRANSACTION-INPUT.
004679     OPEN I-O    ACCOUNT-MASTER.
004689     OPEN OUTPUT TRANSACTION-LEDGER.
004699     IF  WS-TRANSIN-STATUS NOT = '00'
004709         DISPLAY 'BKTRPST - ERROR OPENING TRANSACTION-INPUT RC='
004719                 WS-TRANSIN-STATUS
004729         MOVE 16 TO RETURN-CODE
004739         SET BKTP-TRANSIN-AT-EOF TO TRUE
004749     END-IF.
004759     IF  WS-ACCTMSTR-STATUS NOT = '00'
004769         DISPLAY 'BKTRPST - ERROR OPENING ACCOUNT-MASTER RC='
004779                 WS-ACCTMSTR-STATUS
004789         MOVE 16 TO RETURN-CODE
004799         SET BKTP-TRANSIN-AT-EOF TO TRUE
004809     END-IF.
004819 END-900-OPEN-FILES.
004829     EXIT.
004839     EJECT.
004849*
004859 905-CLOSE-FILES SECTION.
004869 905-010.
004879     CLOSE TRANSACTION-INPUT.
004889     CLOSE ACCOUNT-MASTER.
004899     CLOSE TRANSACTION-LEDGER.
004909     CLOSE RUN-TOTALS.
004919 END-905-CLOSE-FILES.
004929     EXIT.
004939     EJECT.
004949*
004959 910-REOPEN-FOR-PASS-2 SECTION.
004969 910-010.
004979     CLOSE TRANSACTION-INPUT.
004989     MOVE 'N' TO WS-TRANSIN-EOF.
004999     OPEN INPUT TRANSACTION-INPUT.
005009     IF  WS-TRANSIN-STATUS NOT = '00'
005019         DISPLAY 'BKTRPST - ERROR REOPENING TRANSACTION-INPUT'
005029         MOVE 16 TO RETURN-CODE
005039         SET BKTP-TRANSIN-AT-EOF TO TRUE
005049     END-IF.
005059 END-910-REOPEN-FOR-PASS-2.
005069     EXIT.
005079     EJECT.
005089*
005099 920-WRITE-RUN-TOTALS SECTION.
005109 920-010.
005119     OPEN OUTPUT RUN-TOTALS.
005129     SET BKCT-STEP-POSTING     TO TRUE.
005139     MOVE WS-DEP-COUNT    TO BKCT-DEP-COUNT.
005149     MOVE WS-DEP-AMOUNT   TO BKCT-DEP-AMOUNT.
005159     MOVE WS-WD-COUNT     TO BKCT-WD-COUNT.
005169     MOVE WS-WD-AMOUNT    TO BKCT-WD-AMOUNT.
005179     MOVE WS-TR-COUNT     TO BKCT-TR-COUNT.
005189     MOVE WS-TR-AMOUNT    TO BKCT-TR-AMOUNT.
005199     MOVE WS-REJECT-COUNT TO BKCT-REJECT-COUNT.
005209     WRITE BKCT-RECORD.
005219     SET BKCT-STEP-SCHEDULED   TO TRUE.
005229     MOVE WS-SCHED-PROCESSED TO BKCT-SCHED-PROCESSED.
005239     MOVE WS-SCHED-FAILED    TO BKCT-SCHED-FAILED.
005249     WRITE BKCT-RECORD.
005259 END-920-WRITE-RUN-TOTALS.
005269     EXIT.
005279*
005289*  END OF PROGRAM BKTRPST
