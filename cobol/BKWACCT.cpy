000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      bkwacct.cpy                                             *
000140*      (C) Copyright 1988 Piedmont Trust Data Center.          *
000150*                       All Rights Reserved.                   *
000160*                                                               *
000170* Element of the Deposit Accounting nightly batch suite.       *
000180*               @BANNER_END@                                   *
000190*                                                              *
000200*--------------------------------------------------------------*
000210*
000220* Description of the Account Master record, in the manner of
000230* NACWTREC. All money fields carry two decimal places, packed,
000240* per Data Processing standard DP-4 (see PROCEDURES manual).
000250*
000260*     AMENDMENT HISTORY
000270*
000280*      DATE         AUTHOR          DESCRIPTION
000290*      03/11/88     R.L.HARGROVE    ORIGINAL COPYBOOK
000300*      04/18/90     J.T.BOWDEN      ADDED OVERDRAFT LIMIT FOR
000310*                                   CHECKING/BUSINESS ACCOUNTS
000320*      09/22/91     J.T.BOWDEN      ADDED ACCT-INTEREST-RATE
000330*                                   FOR THE INTEREST RUN
000340*      11/09/98     P.A.SEALS       Y2K - DATES REDEFINED AS
000350*                                   CCYYMMDD
000360*
000370*--------------------------------------------------------------*
000380*
000390 01  BKAC-RECORD.
000400     05  BKAC-NUMBER                   PIC X(20).
000410     05  BKAC-CUSTOMER-ID              PIC X(20).
000420     05  BKAC-TYPE                     PIC X(1).
000430         88  BKAC-TYPE-SAVINGS             VALUE 'S'.
000440         88  BKAC-TYPE-CHECKING            VALUE 'C'.
000450         88  BKAC-TYPE-BUSINESS            VALUE 'B'.
000460         88  BKAC-TYPE-JOINT               VALUE 'J'.
000470         88  BKAC-TYPE-MONEY-MARKET        VALUE 'M'.
000480         88  BKAC-TYPE-CERT-OF-DEPOSIT     VALUE 'D'.
000490         88  BKAC-TYPE-CREDIT              VALUE 'R'.
000500         88  BKAC-TYPE-LOAN                VALUE 'L'.
000510     05  BKAC-BALANCE                  PIC S9(13)V9(2) COMP-3.
000520     05  BKAC-AVAILABLE-BALANCE        PIC S9(13)V9(2) COMP-3.
000530     05  BKAC-OVERDRAFT-LIMIT          PIC S9(13)V9(2) COMP-3.
000540     05  BKAC-INTEREST-RATE            PIC S9(1)V9(4) COMP-3.
000550     05  BKAC-STATUS                   PIC X(1).
000560         88  BKAC-STATUS-ACTIVE            VALUE 'A'.
000570         88  BKAC-STATUS-INACTIVE          VALUE 'I'.
000580         88  BKAC-STATUS-SUSPENDED         VALUE 'S'.
000590         88  BKAC-STATUS-CLOSED            VALUE 'C'.
000600         88  BKAC-STATUS-FROZEN            VALUE 'F'.
000610         88  BKAC-STATUS-PENDING-APPROVAL  VALUE 'P'.
000620         88  BKAC-STATUS-DORMANT           VALUE 'D'.
000630     05  BKAC-CREATED-DATE             PIC 9(8).
000640     05  BKAC-CREATED-DATE-R REDEFINES
000650         BKAC-CREATED-DATE.
000660         10  BKAC-CR-CC                PIC 9(2).
000670         10  BKAC-CR-YY                PIC 9(2).
000680         10  BKAC-CR-MM                PIC 9(2).
000690         10  BKAC-CR-DD                PIC 9(2).
000700     05  BKAC-LAST-TXN-DATE            PIC 9(8).
000710     05  BKAC-LAST-TXN-DATE-R REDEFINES
000720         BKAC-LAST-TXN-DATE.
000730         10  BKAC-LT-CC                PIC 9(2).
000740         10  BKAC-LT-YY                PIC 9(2).
000750         10  BKAC-LT-MM                PIC 9(2).
000760         10  BKAC-LT-DD                PIC 9(2).
000770     05  FILLER                        PIC X(25).
