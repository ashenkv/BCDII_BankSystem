000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      bkwctot.cpy                                             *
000140*      (C) Copyright 1988 Piedmont Trust Data Center.          *
000150*                       All Rights Reserved.                   *
000160*                                                               *
000170* Element of the Deposit Accounting nightly batch suite.       *
000180*               @BANNER_END@                                   *
000190*                                                              *
000200*--------------------------------------------------------------*
000210*
000220* Layout of one record on the RUN-TOTALS work file. Each batch
000230* step in the suite (posting, scheduled, interest, fee) appends
000240* one of these records at end-of-run so that BKSUMRPT, running
000250* as a later job step, can pick the control totals back up and
000260* print the Daily Posting/Interest/Fee Summary Report without
000270* the steps having to share a region. BKCT-STEP-CODE tells
000280* BKSUMRPT which of the REDEFINES groups below to interpret.
000290*
000300*     AMENDMENT HISTORY
000310*
000320*      DATE         AUTHOR          DESCRIPTION
000330*      06/02/94     R.L.HARGROVE    ORIGINAL COPYBOOK, WRITTEN
000340*                                   FOR THE OVERNIGHT INTEREST
000350*                                   AND FEE RUN
000360*
000370*--------------------------------------------------------------*
000380*
000390 01  BKCT-RECORD.
000400     05  BKCT-STEP-CODE                PIC X(4).
000410         88  BKCT-STEP-POSTING             VALUE 'PSTG'.
000420         88  BKCT-STEP-SCHEDULED           VALUE 'SCHD'.
000430         88  BKCT-STEP-INTEREST            VALUE 'INTA'.
000440         88  BKCT-STEP-FEES                VALUE 'MFEE'.
000450     05  BKCT-POSTING-TOTALS.
000460         10  BKCT-DEP-COUNT            PIC S9(9)      COMP-3.
000470         10  BKCT-DEP-AMOUNT           PIC S9(13)V9(2) COMP-3.
000480         10  BKCT-WD-COUNT             PIC S9(9)      COMP-3.
000490         10  BKCT-WD-AMOUNT            PIC S9(13)V9(2) COMP-3.
000500         10  BKCT-TR-COUNT             PIC S9(9)      COMP-3.
000510         10  BKCT-TR-AMOUNT            PIC S9(13)V9(2) COMP-3.
000520         10  BKCT-REJECT-COUNT         PIC S9(9)      COMP-3.
000530     05  BKCT-SCHED-TOTALS REDEFINES
000540         BKCT-POSTING-TOTALS.
000550         10  BKCT-SCHED-PROCESSED      PIC S9(9)      COMP-3.
000560         10  BKCT-SCHED-FAILED         PIC S9(9)      COMP-3.
000570         10  FILLER                    PIC X(34).
000580     05  BKCT-INTEREST-TOTALS REDEFINES
000590         BKCT-POSTING-TOTALS.
000600         10  BKCT-INT-ACCOUNTS         PIC S9(9)      COMP-3.
000610         10  BKCT-INT-TOTAL            PIC S9(13)V9(2) COMP-3.
000620         10  FILLER                    PIC X(31).
000630     05  BKCT-FEE-TOTALS REDEFINES
000640         BKCT-POSTING-TOTALS.
000650         10  BKCT-FEE-ACCOUNTS         PIC S9(9)      COMP-3.
000660         10  BKCT-FEE-TOTAL            PIC S9(13)V9(2) COMP-3.
000670         10  FILLER                    PIC X(31).
000680     05  FILLER                        PIC X(10).
