000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      bkwcust.cpy                                             *
000140*      (C) Copyright 1988 Piedmont Trust Data Center.          *
000150*                       All Rights Reserved.                   *
000160*                                                               *
000170* Element of the Deposit Accounting nightly batch suite.       *
000180*               @BANNER_END@                                   *
000190*                                                              *
000200*--------------------------------------------------------------*
000210*
000220* Description of the Customer Master record. This layout is
000230* used both as the FD 01-level for CUSTOMER-MASTER and as the
000240* working-storage copy used to hold the record most recently
000250* read for update, in the manner of NACWTREC.
000260*
000270*     AMENDMENT HISTORY
000280*
000290*      DATE         AUTHOR          DESCRIPTION
000300*      03/11/88     R.L.HARGROVE    ORIGINAL COPYBOOK
000310*      07/02/93     J.T.BOWDEN      WIDENED ADDRESS TO X(255)
000320*                                   FOR THE ACCT-OPEN REWRITE
000330*      11/09/98     P.A.SEALS       Y2K - BIRTH/CREATED DATES
000340*                                   REDEFINED AS CCYYMMDD
000350*
000360*--------------------------------------------------------------*
000370*
000380 01  BKCU-RECORD.
000390     05  BKCU-ID                       PIC X(20).
000400     05  BKCU-FIRST-NAME               PIC X(50).
000410     05  BKCU-LAST-NAME                PIC X(50).
000420     05  BKCU-EMAIL                    PIC X(100).
000430     05  BKCU-PHONE                    PIC X(20).
000440     05  BKCU-ADDRESS                  PIC X(255).
000450     05  BKCU-DATE-OF-BIRTH            PIC 9(8).
000460     05  BKCU-DATE-OF-BIRTH-R REDEFINES
000470         BKCU-DATE-OF-BIRTH.
000480         10  BKCU-DOB-CC               PIC 9(2).
000490         10  BKCU-DOB-YY               PIC 9(2).
000500         10  BKCU-DOB-MM               PIC 9(2).
000510         10  BKCU-DOB-DD               PIC 9(2).
000520     05  BKCU-STATUS                   PIC X(1).
000530         88  BKCU-STATUS-ACTIVE             VALUE 'A'.
000540         88  BKCU-STATUS-INACTIVE           VALUE 'I'.
000550         88  BKCU-STATUS-SUSPENDED          VALUE 'S'.
000560         88  BKCU-STATUS-CLOSED             VALUE 'C'.
000570         88  BKCU-STATUS-PENDING-VERIFY     VALUE 'P'.
000580     05  BKCU-CREATED-DATE             PIC 9(8).
000590     05  BKCU-CREATED-DATE-R REDEFINES
000600         BKCU-CREATED-DATE.
000610         10  BKCU-CR-CC                PIC 9(2).
000620         10  BKCU-CR-YY                PIC 9(2).
000630         10  BKCU-CR-MM                PIC 9(2).
000640         10  BKCU-CR-DD                PIC 9(2).
000650     05  FILLER                        PIC X(38).
