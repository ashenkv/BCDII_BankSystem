000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      bkwtran.cpy                                             *
000140*      (C) Copyright 1988 Piedmont Trust Data Center.          *
000150*                       All Rights Reserved.                   *
000160*                                                               *
000170* Element of the Deposit Accounting nightly batch suite.       *
000180*               @BANNER_END@                                   *
000190*                                                              *
000200*--------------------------------------------------------------*
000210*
000220* Description of the Transaction record, used both as the
000230* input posting record on TRANSACTION-INPUT and as the output
000240* ledger line written to TRANSACTION-LEDGER.
000250*
000260*     AMENDMENT HISTORY
000270*
000280*      DATE         AUTHOR          DESCRIPTION
000290*      04/18/90     J.T.BOWDEN      ORIGINAL COPYBOOK - CARVED
000300*                                   OUT OF BKWACCT WHEN THE
000310*                                   LEDGER FILE WAS ADDED
000320*      09/22/91     J.T.BOWDEN      ADDED SCHEDULED-DATE FOR THE
000330*                                   OVERNIGHT SCHEDULE RUN
000340*      11/09/98     P.A.SEALS       Y2K - DATES REDEFINED AS
000350*                                   CCYYMMDD
000360*
000370*--------------------------------------------------------------*
000380*
000390 01  BKTN-RECORD.
000400     05  BKTN-ID                       PIC X(36).
000410     05  BKTN-TYPE                     PIC X(2).
000420         88  BKTN-TYPE-DEPOSIT             VALUE 'DP'.
000430         88  BKTN-TYPE-WITHDRAWAL          VALUE 'WD'.
000440         88  BKTN-TYPE-TRANSFER            VALUE 'TR'.
000450         88  BKTN-TYPE-INTEREST-CREDIT     VALUE 'IC'.
000460         88  BKTN-TYPE-FEE-DEBIT           VALUE 'FD'.
000470     05  BKTN-AMOUNT                   PIC S9(13)V9(2) COMP-3.
000480     05  BKTN-SOURCE-ACCOUNT           PIC X(20).
000490     05  BKTN-TARGET-ACCOUNT           PIC X(20).
000500     05  BKTN-DESCRIPTION              PIC X(80).
000510     05  BKTN-STATUS                   PIC X(1).
000520         88  BKTN-STATUS-PENDING           VALUE 'P'.
000530         88  BKTN-STATUS-PROCESSING        VALUE 'R'.
000540         88  BKTN-STATUS-COMPLETED         VALUE 'C'.
000550         88  BKTN-STATUS-FAILED            VALUE 'F'.
000560         88  BKTN-STATUS-CANCELLED         VALUE 'X'.
000570         88  BKTN-STATUS-REVERSED          VALUE 'V'.
000580         88  BKTN-STATUS-SCHEDULED         VALUE 'S'.
000590         88  BKTN-STATUS-DECLINED          VALUE 'D'.
000600         88  BKTN-STATUS-TIMEOUT           VALUE 'T'.
000610         88  BKTN-STATUS-FROZEN            VALUE 'Z'.
000620     05  BKTN-DATE                     PIC 9(8).
000630     05  BKTN-DATE-R REDEFINES BKTN-DATE.
000640         10  BKTN-DT-CC                PIC 9(2).
000650         10  BKTN-DT-YY                PIC 9(2).
000660         10  BKTN-DT-MM                PIC 9(2).
000670         10  BKTN-DT-DD                PIC 9(2).
000680     05  BKTN-SCHEDULED-DATE           PIC 9(8).
000690     05  BKTN-SCHEDULED-DATE-R REDEFINES
000700         BKTN-SCHEDULED-DATE.
000710         10  BKTN-SD-CC                PIC 9(2).
000720         10  BKTN-SD-YY                PIC 9(2).
000730         10  BKTN-SD-MM                PIC 9(2).
000740         10  BKTN-SD-DD                PIC 9(2).
000750     05  BKTN-SOURCE-BAL-BEFORE        PIC S9(13)V9(2) COMP-3.
000760     05  BKTN-SOURCE-BAL-AFTER         PIC S9(13)V9(2) COMP-3.
000770     05  BKTN-TARGET-BAL-BEFORE        PIC S9(13)V9(2) COMP-3.
000780     05  BKTN-TARGET-BAL-AFTER         PIC S9(13)V9(2) COMP-3.
000790     05  FILLER                        PIC X(20).
